000100*========================================================
000200*COPYBOOK: GRDSTU
000300*DESCRIPTION:
000400*STUDENT MARK INPUT RECORD - ONE PER STUDENT ON THE COURSE
000500*ROSTER.  SHARED BY GRD-FIX-RUN (FD STUDENT-FILE) AND ANY
000600*FUTURE PROGRAM THAT READS THE ROSTER FEED.
000700*RECORD IS LOCKED AT 62 BYTES BY THE ACADEMIC FEED FORMAT -
000800*EVERY BYTE IS A MEANINGFUL FIELD, SO THERE IS NO ROOM FOR
000900*A TRAILING FILLER PAD WITHOUT SHRINKING A FEED FIELD.
001000*========================================================
001100 01  GRD-STU-RECORD.
001200     05  GRD-STU-REGISTER-NUMBER      PIC X(16).
001300     05  GRD-STU-STUDENT-NAME         PIC X(30).
001400     05  GRD-STU-MARKS-AREA.
001500         10  GRD-STU-MARKS            PIC 9(03)V99.
001600*    ALTERNATE ALPHANUMERIC VIEW OF THE MARK - USED BY THE
001700*    ROSTER LOAD PARAGRAPH TO TEST FOR A NON-NUMERIC OR
001800*    BLANK MARK BEFORE THE NUMERIC FIELD IS TRUSTED.
001900     05  GRD-STU-MARKS-AREA-X REDEFINES GRD-STU-MARKS-AREA.
002000         10  GRD-STU-MARKS-X          PIC X(05).
002100     05  GRD-STU-MARKS-PRESENT        PIC X(01).
002200         88  GRD-STU-MARK-IS-PRESENT     VALUE 'Y'.
002300         88  GRD-STU-MARK-IS-MISSING     VALUE 'N'.
002400     05  GRD-STU-COURSE-CODE          PIC X(10).
