000100*========================================================
000200*COPYBOOK: GRDOUT
000300*DESCRIPTION:
000400*GRADED DETAIL OUTPUT RECORD - ONE PER INPUT ROSTER RECORD,
000500*WRITTEN TO THE GRADED FILE WITH THE ASSIGNED GRADE AND
000600*GRADE POINTS.  GRADE POINTS ARE CARRIED HERE BUT LEFT OFF
000700*THE PRINTED ROSTER (SEE GRD-FIX-RUN PARA 720).
000800*========================================================
000900 01  GRD-OUT-RECORD.
001000     05  GRD-OUT-REGISTER-NUMBER      PIC X(16).
001100     05  GRD-OUT-STUDENT-NAME         PIC X(30).
001200     05  GRD-OUT-MARKS                PIC 9(03)V99.
001300     05  GRD-OUT-GRADE-AREA.
001400         10  GRD-OUT-GRADE            PIC X(02).
001500         10  GRD-OUT-GRADE-POINTS     PIC 9(02).
001600*    COMBINED VIEW OF GRADE + GRADE POINTS FOR A SINGLE
001700*    BULK MOVE WHEN COPYING A ROSTER ENTRY TO THE DETAIL
001800*    RECORD IN PARA 600.
001900     05  GRD-OUT-GRADE-BLOCK REDEFINES GRD-OUT-GRADE-AREA
002000                                      PIC X(04).
002100     05  FILLER                       PIC X(03).
