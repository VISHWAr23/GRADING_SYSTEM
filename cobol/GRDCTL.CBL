000100*========================================================
000200*COPYBOOK: GRDCTL
000300*DESCRIPTION:
000400*CONTROL (RUN-PARAMETER) RECORD - ONE RECORD PER RUN.
000500*CARRIES THE OPERATOR-SUPPLIED ACADEMIC YEAR, THE EXPECTED
000600*SUBJECT CODE/NAME AND THE EXPECTED STUDENT COUNT USED TO
000700*VERIFY THE ROSTER BEFORE GRADING.
000800*RECORD IS LOCKED AT 67 BYTES - NO SLACK FOR A FILLER PAD,
000900*SEE NOTE IN GRDSTU.CBL.
001000*========================================================
001100 01  GRD-CTL-RECORD.
001200     05  GRD-CTL-ACADEMIC-YEAR        PIC X(12).
001300*    SPLIT VIEW OF THE ACADEMIC YEAR ("YYYY-YYYY") - USED
001400*    WHEN ONLY THE OPENING YEAR IS NEEDED ON A SHORT TITLE.
001500     05  GRD-CTL-ACADEMIC-YEAR-X REDEFINES GRD-CTL-ACADEMIC-YEAR.
001600         10  GRD-CTL-ACADEMIC-YEAR-FROM  PIC X(04).
001700         10  GRD-CTL-ACADEMIC-YEAR-DASH  PIC X(01).
001800         10  GRD-CTL-ACADEMIC-YEAR-TO    PIC X(04).
001900         10  FILLER                      PIC X(03).
002000     05  GRD-CTL-SUBJECT-CODE          PIC X(10).
002100     05  GRD-CTL-SUBJECT-NAME          PIC X(40).
002200     05  GRD-CTL-EXPECTED-TOTAL        PIC 9(05).
002300*    ALPHANUMERIC VIEW, SPLIT INTO A LEADING SIGN BYTE AND
002400*    FOUR DIGIT BYTES.  210-VALIDATE-CONTROL-RECORD (GRD-FIX-RUN)
002500*    TESTS THE SIGN BYTE FOR A MINUS (NEGATIVE TOTAL, R5) AND
002600*    THE DIGIT BYTES FOR NUMERIC CONTENT BEFORE THE TOTAL IS
002700*    TRUSTED.
002800     05  GRD-CTL-EXPECTED-TOTAL-X REDEFINES GRD-CTL-EXPECTED-TOTAL.
002900         10  GRD-CTL-EXPECTED-TOTAL-SIGN PIC X(01).
003000         10  GRD-CTL-EXPECTED-TOTAL-DGTS PIC X(04).
