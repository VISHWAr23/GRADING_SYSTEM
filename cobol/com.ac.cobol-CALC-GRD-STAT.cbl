000100*========================================================
000200*SYSTEM:   GRADE FIXING - COURSE RESULTS PROCESSING
000300*MODULE:   CALC-GRD-STAT - RELATIVE GRADING STATISTICS
000400*DESCRIPTION:
000500*  CALLED FROM GRD-FIX-RUN WHEN A SECTION IS LARGE ENOUGH
000600*  FOR BELL-CURVE (RELATIVE) GRADING.  GIVEN THE PASSING
000700*  MARKS FOR THE SECTION, RETURNS THE MEAN, THE SAMPLE
000800*  STANDARD DEVIATION (N-1 DIVISOR) AND THE FIVE GRADE
000900*  CUTOFFS.  SETS LK-DEGENERATE-FLAG TO 'Y' WHEN THE MARKS
001000*  ARE ALL IDENTICAL (OR THERE ARE FEWER THAN TWO OF THEM),
001100*  SO THE CALLER CAN FALL BACK TO FIXED GRADING.
001200*========================================================
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    CALC-GRD-STAT.
001500 AUTHOR.        M. VASANTHA.
001600 INSTALLATION.  NATIONAL ENGINEERING COLLEGE - DP CENTRE.
001700 DATE-WRITTEN.  19-NOV-1991.
001800 DATE-COMPILED. 09-OCT-2004.
001900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002000
002100*----------------------------------------------------------
002200*CHANGE LOG
002300*----------------------------------------------------------
002400* 19-NOV-1991  MSV  CR-031  INITIAL RELEASE - MEAN, SAMPLE
002500*                           STD DEV AND FIVE CUTOFFS FOR
002600*                           THE RELATIVE GRADING SCHEME.
002700* 11-SEP-1997  PSN  CR-081  SAMPLE STD DEV DIVISOR CORRECTED
002800*                           FROM N TO N-1 PER REGISTRAR
002900*                           MEMO 97-114.
003000* 02-NOV-1998  RK   Y2K-02  NO DATE FIELDS IN THIS MODULE -
003100*                           REVIEWED, NO CHANGE REQUIRED.
003200* 23-MAY-2001  PSN  CR-102  DEGENERATE-CASE TEST ADDED: ALL
003300*                           PASSING MARKS IDENTICAL, OR
003400*                           FEWER THAN TWO PASSING MARKS,
003500*                           NOW SIGNALLED TO THE CALLER
003600*                           INSTEAD OF DIVIDING BY ZERO.
003700* 09-OCT-2004  ATS  CR-118  SQUARE ROOT ESTIMATE NOW RUNS A
003800*                           FIXED 15 NEWTON-RAPHSON PASSES
003900*                           (WAS 10) - TIGHTENS THE CUTOFF
004000*                           ROUNDING ON BORDERLINE SECTIONS.
004100* 19-APR-2013  ATS  CR-151  PARAGRAPH-LEVEL COMMENTARY ADDED
004200*                           THROUGHOUT TO SUPPORT THE ANNUAL
004300*                           INTERNAL-AUDIT DOCUMENTATION REVIEW.
004400*                           NO PROCESSING LOGIC CHANGED.
004500*----------------------------------------------------------
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*----------------------------------------------------------
005500*ACCUMULATORS - ALL ARE COMP, NONE OF THESE ARE MONEY.
005600*----------------------------------------------------------
005700 77  WS-MARK-SUBSCRIPT             PIC 9(04) COMP.
005800
005900 01  WS-STAT-WORK-AREA.
006000*    RUNNING TOTAL OF THE PASSING MARKS, BUILT BY 110/111 AND
006100*    DIVIDED BY LK-MARK-COUNT TO GIVE THE MEAN.
006200     05  WS-SUM-OF-MARKS           PIC S9(07)V9999 COMP.
006300*    RAW-BYTES VIEW OF THE RUNNING SUM - OPERATOR LOG ONLY.
006400     05  WS-SUM-OF-MARKS-X REDEFINES WS-SUM-OF-MARKS
006500                                    PIC X(08).
006600*    RUNNING TOTAL OF (MARK - MEAN) SQUARED, BUILT BY 125/126
006700*    AND DIVIDED BY N-1 AT 130 TO GIVE THE VARIANCE.
006800     05  WS-SUM-OF-SQUARES         PIC S9(09)V9999 COMP.
006900*    RAW-BYTES VIEW OF THE SUM OF SQUARED DEVIATIONS.
007000     05  WS-SUM-OF-SQUARES-X REDEFINES WS-SUM-OF-SQUARES
007100                                    PIC X(10).
007200*    VARIANCE - THE SAMPLE STD DEV IS ITS SQUARE ROOT, WHICH
007300*    130/131 ESTIMATE SINCE THERE IS NO SQRT VERB ON THIS
007400*    COMPILER.
007500     05  WS-VARIANCE               PIC S9(07)V9999 COMP.
007600*    ONE MARK'S SIGNED DEVIATION FROM THE MEAN - SCRATCH FIELD,
007700*    RECOMPUTED FOR EACH MARK BY 126.
007800     05  WS-DEVIATION              PIC S9(03)V9999 COMP.
007900
008000 01  WS-DISTINCT-CHECK-AREA.
008100*    GROUP USED ONLY BY 120-CHECK-DISTINCT-VALUES TO TEST FOR
008200*    THE ALL-MARKS-IDENTICAL DEGENERATE CASE (CR-102).
008300     05  WS-DISTINCT-CHECK-FIELDS.
008400*        THE FIRST PASSING MARK IN THE TABLE - EVERY OTHER MARK
008500*        IS COMPARED AGAINST THIS ONE.
008600         10  WS-FIRST-MARK-SAVED   PIC 9(03)V99.
008700*        SET TO 'Y' THE FIRST TIME A MARK UNEQUAL TO THE FIRST
008800*        ONE TURNS UP - 121 STOPS SCANNING AS SOON AS THIS FIRES.
008900         10  WS-DISTINCT-FOUND-FLAG PIC X(01).
009000             88  WS-DISTINCT-VALUE-FOUND  VALUE 'Y'.
009100*        RAW-BYTES VIEW - OPERATOR LOG DUMP OF THIS GROUP.
009200     05  WS-DISTINCT-CHECK-AREA-X REDEFINES
009300                         WS-DISTINCT-CHECK-FIELDS
009400                                  PIC X(06).
009500
009600 01  WS-SQRT-WORK-AREA.
009700*    CURRENT NEWTON-RAPHSON GUESS AT THE SQUARE ROOT OF THE
009800*    VARIANCE - SEEDED AT 130, REFINED BY 131, COPIED TO
009900*    LK-STD-DEV WHEN THE FIXED PASS COUNT IS DONE.
010000     05  WS-SQRT-ESTIMATE          PIC S9(07)V9999 COMP.
010100*COUNTS THE FIXED 15 REFINEMENT PASSES (CR-118) - NOT A
010200*CONVERGENCE TEST, JUST A PASS COUNTER.
010300 77  WS-SQRT-ITERATION             PIC 9(02) COMP.
010400
010500*----------------------------------------------------------
010600*LINKAGE SECTION - PASSED FROM GRD-FIX-RUN PARA 330.
010700*----------------------------------------------------------
010800 LINKAGE SECTION.
010900*PASSING MARKS FOR THE SECTION BEING GRADED - GRD-FIX-RUN LOADS
011000*THIS FROM ITS OWN WS-PASSING-MARKS-TABLE AT PARA 332 BEFORE
011100*THE CALL.
011200 01  LK-MARK-TABLE.
011300     05  LK-MARK-ENTRY OCCURS 1000 TIMES
011400                       PIC 9(03)V99.
011500*HOW MANY OF THE 1000 TABLE SLOTS ABOVE ARE ACTUALLY IN USE.
011600 01  LK-MARK-COUNT                 PIC 9(04) COMP.
011700*RETURNED TO THE CALLER - UNDEFINED/MEANINGLESS ON A DEGENERATE
011800*RETURN, SINCE 100-COMPUTE-STATISTICS INITIALIZES THIS GROUP TO
011900*ZERO AND SKIPS THE PARAGRAPHS THAT WOULD FILL IT.
012000 01  LK-STAT-RESULTS.
012100     05  LK-MEAN                   PIC S9(03)V9999 COMP.
012200     05  LK-STD-DEV                PIC S9(03)V9999 COMP.
012300*    THE FIVE BELL-CURVE CUTOFFS, O DOWN TO B - SEE 140 FOR
012400*    THE MULTIPLIER APPLIED TO EACH ONE.
012500     05  LK-CUTOFF-O               PIC S9(03)V9999 COMP.
012600     05  LK-CUTOFF-AP              PIC S9(03)V9999 COMP.
012700     05  LK-CUTOFF-A               PIC S9(03)V9999 COMP.
012800     05  LK-CUTOFF-BP              PIC S9(03)V9999 COMP.
012900     05  LK-CUTOFF-B               PIC S9(03)V9999 COMP.
013000*SET TO 'Y' WHENEVER THE CALLER SHOULD FALL BACK TO FIXED
013100*GRADING INSTEAD OF TRUSTING LK-STAT-RESULTS (CR-102).
013200 01  LK-DEGENERATE-FLAG            PIC X(01).
013300     88  LK-IS-DEGENERATE             VALUE 'Y'.
013400     88  LK-IS-NOT-DEGENERATE         VALUE 'N'.
013500
013600 PROCEDURE DIVISION USING LK-MARK-TABLE
013700                           LK-MARK-COUNT
013800                           LK-STAT-RESULTS
013900                           LK-DEGENERATE-FLAG.
014000
014100 100-COMPUTE-STATISTICS.
014200*ASSUME GOOD UNTIL ONE OF THE THREE DEGENERATE TESTS BELOW SAYS
014300*OTHERWISE - MEAN IS ALWAYS COMPUTED, EVERYTHING AFTER IT IS
014400*CONDITIONAL.
014500     SET LK-IS-NOT-DEGENERATE TO TRUE.
014600     INITIALIZE LK-STAT-RESULTS.
014700     PERFORM 110-COMPUTE-MEAN.
014800*TEST 1 - FEWER THAN TWO PASSING MARKS, NOTHING TO CURVE (CR-102).
014900     IF LK-MARK-COUNT < 2
015000         SET LK-IS-DEGENERATE TO TRUE
015100     ELSE
015200         PERFORM 120-CHECK-DISTINCT-VALUES
015300     END-IF.
015400*TEST 2 (INSIDE 120) - ALL PASSING MARKS IDENTICAL; FALLS
015500*THROUGH HERE UNCHANGED IF THAT TEST ALSO PASSED.
015600     IF LK-IS-NOT-DEGENERATE
015700         PERFORM 125-SUM-SQUARED-DEVIATIONS
015800         PERFORM 130-COMPUTE-STD-DEV
015900     END-IF.
016000*TEST 3 (INSIDE 130) - VARIANCE CAME OUT EXACTLY ZERO.  ONLY IF
016100*ALL THREE TESTS CLEAR DOES THE CALLER GET REAL CUTOFFS.
016200     IF LK-IS-NOT-DEGENERATE
016300         PERFORM 140-COMPUTE-CUTOFFS
016400     END-IF.
016500*RETURNS TO GRD-FIX-RUN PARA 332 - THIS IS A CALLED SUBPROGRAM,
016600*NOT A MAIN PROGRAM, SO GOBACK REPLACES STOP RUN.
016700     GOBACK.
016800*COMMON EXIT - NOT REACHED IN NORMAL FLOW SINCE GOBACK ABOVE
016900*ALWAYS FIRES FIRST; KEPT FOR THE SHOP'S USUAL PARAGRAPH SHAPE.
017000 100-EXIT.
017100     EXIT.
017200
017300*COMPUTE THE MEAN OF THE PASSING MARKS - AT LEAST 4 DECIMAL
017400*PLACES, PER R6.
017500 110-COMPUTE-MEAN.
017600*SUM EVERY ENTRY IN THE TABLE UP TO LK-MARK-COUNT, THEN DIVIDE.
017700     MOVE ZERO TO WS-SUM-OF-MARKS.
017800     PERFORM 111-ADD-ONE-MARK
017900             VARYING WS-MARK-SUBSCRIPT FROM 1 BY 1
018000             UNTIL WS-MARK-SUBSCRIPT > LK-MARK-COUNT.
018100*DIVIDE CAN NEVER BE BY ZERO HERE - 100 ALREADY KNOWS
018200*LK-MARK-COUNT IS AT LEAST 1 OR IT WOULD NOT HAVE CALLED THIS.
018300     COMPUTE LK-MEAN ROUNDED =
018400         WS-SUM-OF-MARKS / LK-MARK-COUNT.
018500
018600*ONE TABLE SLOT PER CALL - SIMPLE ENOUGH NOT TO NEED ITS OWN
018700*EXIT PARAGRAPH.
018800 111-ADD-ONE-MARK.
018900     ADD LK-MARK-ENTRY (WS-MARK-SUBSCRIPT)
019000         TO WS-SUM-OF-MARKS.
019100
019200*TEST FOR FEWER THAN TWO DISTINCT MARK VALUES (R2 ITEM 2).
019300 120-CHECK-DISTINCT-VALUES.
019400*ONLY REACHED WHEN LK-MARK-COUNT IS ALREADY KNOWN TO BE 2 OR
019500*MORE - ENTRY (1) ALWAYS EXISTS.
019600     MOVE 'N' TO WS-DISTINCT-FOUND-FLAG.
019700     MOVE LK-MARK-ENTRY (1) TO WS-FIRST-MARK-SAVED.
019800*STOPS AS SOON AS ONE MISMATCH IS FOUND - NO NEED TO SCAN THE
019900*WHOLE TABLE ONCE A SECOND DISTINCT VALUE TURNS UP.
020000     PERFORM 121-COMPARE-ONE-MARK
020100             VARYING WS-MARK-SUBSCRIPT FROM 2 BY 1
020200             UNTIL WS-MARK-SUBSCRIPT > LK-MARK-COUNT
020300                OR WS-DISTINCT-VALUE-FOUND.
020400*THE LOOP RAN TO THE END WITHOUT A MISMATCH - EVERY MARK IS
020500*THE SAME VALUE, SO THE CURVE HAS NOTHING TO SPREAD.
020600     IF NOT WS-DISTINCT-VALUE-FOUND
020700         SET LK-IS-DEGENERATE TO TRUE
020800     END-IF.
020900
021000*SINGLE COMPARISON AGAINST THE SAVED FIRST MARK.
021100 121-COMPARE-ONE-MARK.
021200     IF LK-MARK-ENTRY (WS-MARK-SUBSCRIPT)
021300             NOT EQUAL TO WS-FIRST-MARK-SAVED
021400         SET WS-DISTINCT-VALUE-FOUND TO TRUE
021500     END-IF.
021600
021700*SUM OF SQUARED DEVIATIONS FROM THE MEAN, FOR THE VARIANCE.
021800 125-SUM-SQUARED-DEVIATIONS.
021900*ONLY REACHED WHEN LK-MEAN IS ALREADY SET AND AT LEAST TWO
022000*DISTINCT MARKS ARE CONFIRMED PRESENT.
022100     MOVE ZERO TO WS-SUM-OF-SQUARES.
022200     PERFORM 126-ADD-ONE-SQUARED-DEVIATION
022300             VARYING WS-MARK-SUBSCRIPT FROM 1 BY 1
022400             UNTIL WS-MARK-SUBSCRIPT > LK-MARK-COUNT.
022500
022600*(MARK - MEAN) SQUARED, ACCUMULATED ONE TABLE ROW AT A TIME.
022700 126-ADD-ONE-SQUARED-DEVIATION.
022800     COMPUTE WS-DEVIATION ROUNDED =
022900         LK-MARK-ENTRY (WS-MARK-SUBSCRIPT) - LK-MEAN.
023000     COMPUTE WS-SUM-OF-SQUARES =
023100         WS-SUM-OF-SQUARES + (WS-DEVIATION * WS-DEVIATION).
023200
023300*SAMPLE STANDARD DEVIATION - DIVISOR IS N-1 (CR-081).  THE
023400*SQUARE ROOT IS ESTIMATED BY NEWTON-RAPHSON SINCE THIS
023500*COMPILER OFFERS NO SQUARE ROOT VERB.
023600 130-COMPUTE-STD-DEV.
023700*LK-MARK-COUNT IS AT LEAST 2 HERE SO N-1 IS AT LEAST 1 - NO
023800*DIVIDE-BY-ZERO RISK ON THE VARIANCE ITSELF.
023900     COMPUTE WS-VARIANCE ROUNDED =
024000         WS-SUM-OF-SQUARES / (LK-MARK-COUNT - 1).
024100*A ZERO VARIANCE MEANS THE EARLIER DISTINCT-VALUE TEST MISSED A
024200*ROUNDING-LEVEL TIE - TREAT IT AS DEGENERATE RATHER THAN TAKE
024300*THE SQUARE ROOT OF ZERO.
024400     IF WS-VARIANCE = ZERO
024500         SET LK-IS-DEGENERATE TO TRUE
024600     ELSE
024700*SEED THE NEWTON-RAPHSON GUESS AT HALF THE VARIANCE PLUS ONE -
024800*CLOSE ENOUGH THAT 15 PASSES ALWAYS CONVERGES FOR MARK-RANGE
024900*VARIANCES.
025000         COMPUTE WS-SQRT-ESTIMATE ROUNDED =
025100             (WS-VARIANCE + 1) / 2
025200         PERFORM 131-ESTIMATE-SQUARE-ROOT
025300                 VARYING WS-SQRT-ITERATION FROM 1 BY 1
025400                 UNTIL WS-SQRT-ITERATION > 15
025500         MOVE WS-SQRT-ESTIMATE TO LK-STD-DEV
025600     END-IF.
025700
025800*ONE NEWTON-RAPHSON REFINEMENT: AVERAGE THE CURRENT GUESS WITH
025900*VARIANCE DIVIDED BY THE CURRENT GUESS.  FIXED AT 15 PASSES
026000*SINCE CR-118 - NOT A CONVERGENCE TEST.
026100 131-ESTIMATE-SQUARE-ROOT.
026200     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
026300         (WS-SQRT-ESTIMATE + (WS-VARIANCE / WS-SQRT-ESTIMATE))
026400             / 2.
026500
026600*FIVE CUTOFFS FROM MEAN AND SAMPLE STD DEV (R2 ITEM 3).  ONLY
026700*REACHED WHEN NONE OF THE THREE DEGENERATE TESTS FIRED.
026800 140-COMPUTE-CUTOFFS.
026900*O - THE TOP OF THE CURVE.
027000     COMPUTE LK-CUTOFF-O  ROUNDED =
027100         LK-MEAN + (1.65 * LK-STD-DEV).
027200*A+ - HALFWAY BETWEEN THE MEAN AND THE O CUTOFF, ROUGHLY.
027300     COMPUTE LK-CUTOFF-AP ROUNDED =
027400         LK-MEAN + (0.85 * LK-STD-DEV).
027500*A - THE MEAN ITSELF, NO MULTIPLIER NEEDED.
027600     MOVE LK-MEAN TO LK-CUTOFF-A.
027700*B+ - BELOW THE MEAN.
027800     COMPUTE LK-CUTOFF-BP ROUNDED =
027900         LK-MEAN - (0.9 * LK-STD-DEV).
028000*B - THE BOTTOM OF THE CURVED PASSING RANGE.  EVERYTHING BELOW
028100*THIS GETS C BY ELIMINATION BACK AT GRD-FIX-RUN PARA 333.
028200     COMPUTE LK-CUTOFF-B  ROUNDED =
028300         LK-MEAN - (1.8 * LK-STD-DEV).
028400
028500 END PROGRAM CALC-GRD-STAT.
