000100*========================================================
000200*COPYBOOK: GRDTBL
000300*DESCRIPTION:
000400*WORKING-STORAGE TABLES FOR THE GRADE-FIXING RUN.
000500*GRD-ROSTER-TABLE HOLDS THE WHOLE ROSTER IN MEMORY FOR
000600*DUPLICATE DETECTION, GRADING AND STATISTICS (CAPACITY
000700*1000 - COHORT SIZES ARE SMALL FOR THIS BATCH).
000800*GRD-GRADE-TABLE HOLDS THE SEVEN GRADE DEFINITIONS (LETTER,
000900*POINTS, MARK RANGE, STUDENT COUNT) IN DESCENDING GRADE-
001000*POINT ORDER FOR THE SUMMARY TABLE AND THE DETAIL PASS.
001100*MODELLED ON THE SHOP'S STANDARD TABLE-LOOKUP IDIOM, CARRIED
001200*FORWARD FROM EARLIER RESULT-PROCESSING RUNS.
001300*========================================================
001400 01  GRD-ROSTER-TABLE.
001500     05  GRD-ROSTER-ENTRY OCCURS 1000 TIMES
001600                         INDEXED BY GRD-ROSTER-IDX
001700                                    GRD-ROSTER-IDX2.
001800         10  GRD-ROSTER-REGISTER-NUMBER   PIC X(16).
001900         10  GRD-ROSTER-STUDENT-NAME      PIC X(30).
002000         10  GRD-ROSTER-COURSE-CODE       PIC X(10).
002100         10  GRD-ROSTER-MARKS             PIC 9(03)V99.
002200         10  GRD-ROSTER-MARKS-PRESENT     PIC X(01).
002300             88  GRD-ROSTER-MARK-PRESENT     VALUE 'Y'.
002400         10  GRD-ROSTER-GRADE             PIC X(02).
002500         10  GRD-ROSTER-GRADE-POINTS      PIC 9(02).
002600         10  FILLER                       PIC X(04).
002700 01  GRD-ROSTER-COUNT                    PIC 9(04) COMP.
002800
002900 01  GRD-GRADE-TABLE.
003000     05  GRD-GRADE-ENTRY OCCURS 7 TIMES
003100                        INDEXED BY GRD-GRADE-IDX.
003200         10  GRD-GRADE-LETTER            PIC X(02).
003300         10  GRD-GRADE-POINTS-DEF         PIC 9(02).
003400         10  GRD-GRADE-RANGE-BOUNDS.
003500             15  GRD-GRADE-RANGE-LOWER    PIC S9(03) COMP.
003600             15  GRD-GRADE-RANGE-UPPER    PIC S9(03) COMP.
003700*        ALTERNATE RAW-BYTES VIEW OF THE TWO RANGE BOUNDS -
003800*        USED WHEN DUMPING A ROW TO THE OPERATOR LOG
003900*        WITHOUT BUILDING THE FULL "NN - NN" TEXT FIELD.
004000         10  GRD-GRADE-RANGE-BOUNDS-X REDEFINES
004100                             GRD-GRADE-RANGE-BOUNDS
004200                                      PIC X(08).
004300         10  GRD-GRADE-RANGE-TEXT         PIC X(12).
004400         10  GRD-GRADE-COUNT              PIC 9(05) COMP.
