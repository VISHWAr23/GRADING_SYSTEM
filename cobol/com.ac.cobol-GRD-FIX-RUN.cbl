000100*========================================================
000200*SYSTEM:   GRADE FIXING - COURSE RESULTS PROCESSING
000300*MODULE:   GRD-FIX-RUN - GRADE FIXING BATCH DRIVER
000400*DESCRIPTION:
000500*  READS THE CONTROL RECORD AND THE STUDENT ROSTER FOR ONE
000600*  COURSE OFFERING, VALIDATES THE ROSTER AGAINST THE
000700*  CONTROL VALUES, SELECTS FIXED OR RELATIVE GRADING,
000800*  ASSIGNS A LETTER GRADE AND GRADE POINTS TO EVERY
000900*  STUDENT, BUILDS THE PER-GRADE MARK RANGES AND COUNTS,
001000*  AND WRITES THE GRADED DETAIL FILE AND THE GRADE FIXING
001100*  REPORT.
001200*========================================================
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    GRD-FIX-RUN.
001500 AUTHOR.        R. KALIDASS.
001600 INSTALLATION.  NATIONAL ENGINEERING COLLEGE - DP CENTRE.
001700 DATE-WRITTEN.  14-MAR-1989.
001800 DATE-COMPILED. 19-APR-2013.
001900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002000
002100* 19-APR-2013  ATS  CR-151  PARAGRAPH-LEVEL COMMENTARY ADDED
002200*                           THROUGHOUT SECTIONS 100-800 TO SUPPORT
002300*                           THE ANNUAL INTERNAL-AUDIT DOCUMENTATION
002400*                           REVIEW.  NO PROCESSING LOGIC CHANGED.
002500*----------------------------------------------------------
002600*CHANGE LOG
002700*----------------------------------------------------------
002800* 14-MAR-1989  RK   INIT    INITIAL RELEASE - FIXED GRADING
002900*                           ONLY, SINGLE-SHEET ROSTER.
003000* 02-JUN-1990  RK   CR-014  ADDED COURSE-CODE VALIDATION
003100*                           AGAINST THE CONTROL RECORD.
003200* 19-NOV-1991  MSV  CR-031  RELATIVE (BELL-CURVE) GRADING
003300*                           ADDED FOR SECTIONS OVER 30
003400*                           STUDENTS - CALLS CALC-GRD-STAT.
003500* 05-FEB-1993  RK   CR-047  GRADE RANGE TABLE NOW PRINTS
003600*                           ON THE REPORT (SEE PARA 400).
003700* 21-AUG-1994  MSV  CR-058  DUPLICATE REGISTER NUMBER CHECK
003800*                           ADDED, UP TO 20 LISTED.
003900* 30-JAN-1996  PSN  CR-073  ROSTER TABLE CAPACITY RAISED TO
004000*                           1000 (WAS 200) FOR THE MERGED
004100*                           SECTIONS PILOT.
004200* 11-SEP-1997  PSN  CR-081  SAMPLE STD DEV DIVISOR IN
004300*                           CALC-GRD-STAT CORRECTED TO N-1.
004400* 02-NOV-1998  RK   Y2K-02  FOUR-DIGIT ACADEMIC YEAR FIELD -
004500*                           Y2K READINESS REVIEW.
004600* 14-JAN-1999  RK   Y2K-02  RUN-DATE ACCEPT CONVERTED TO
004700*                           FROM DATE YYYYMMDD (4-DIGIT
004800*                           YEAR) - PARA 140.
004900* 23-MAY-2001  PSN  CR-102  SEVEN-GRADE SUMMARY TABLE
005000*                           REPLACES THE OLD FIVE-GRADE
005100*                           TABLE (O,A+,A,B+,B,C,U).
005200* 09-OCT-2004  ATS  CR-118  COURSE-CODE COMPARE MADE CASE-
005300*                           INSENSITIVE (PARA 240).
005400* 17-MAR-2008  ATS  CR-129  EXPECTED-TOTAL VALIDATION NOW
005500*                           REJECTS A NEGATIVE VALUE
005600*                           (PARA 210).
005700* 12-JUL-2011  ATS  CR-140  DETAIL FILE AND PRINTED ROSTER
005800*                           NOW BLANK THE MARKS COLUMN
005900*                           INSTEAD OF SHOWING ZERO WHEN A
006000*                           MARK IS MISSING.
006100*----------------------------------------------------------
006200*----------------------------------------------------------
006300*BUSINESS RULES IMPLEMENTED BY THIS PROGRAM - KEPT HERE SO
006400*THE NEXT PERSON TO TOUCH A GRADING RULE DOES NOT HAVE TO
006500*RECONSTRUCT IT FROM THE CODE ALONE.  PARAGRAPH NUMBERS
006600*BELOW ARE WHERE EACH RULE IS ACTUALLY CODED.
006700*
006800*ROSTER VALIDATION (PARAS 205-251) -
006900*  - CONTROL RECORD MUST BE PRESENT; EXPECTED-TOTAL MUST BE
007000*    A NON-NEGATIVE INTEGER (PARA 210).
007100*  - A STUDENT RECORD WITH A NON-NUMERIC OR ABSENT MARK IS
007200*    LOADED WITH THE MARK TREATED AS MISSING, NOT REJECTED
007300*    (PARA 218).
007400*  - ANY REGISTER NUMBER REPEATED ON THE ROSTER IS FATAL;
007500*    UP TO 20 DUPLICATES ARE LISTED ON THE OPERATOR LOG
007600*    (PARA 220-227).
007700*  - THE ROSTER MUST CARRY EXACTLY ONE COURSE CODE AND IT
007800*    MUST MATCH THE CONTROL RECORD, CASE-INSENSITIVE
007900*    (PARA 240-243).
008000*  - THE COUNT OF DISTINCT NON-BLANK REGISTER NUMBERS MUST
008100*    EQUAL THE CONTROL RECORD'S EXPECTED-TOTAL (PARA 250-251).
008200*
008300*GRADING METHOD SELECTION AND FIXED GRADING (PARAS 305-321) -
008400*  - 30 OR FEWER VALID STUDENTS (REGISTER NUMBER AND MARK
008500*    BOTH PRESENT) GETS FIXED GRADING; MORE THAN 30 GETS
008600*    RELATIVE GRADING (PARA 310).
008700*  - FIXED CUTOFFS: O 91-100, A+ 81-90, A 71-80, B+ 61-70,
008800*    B 56-60, C 50-55, U BELOW 50 (PARA 321).
008900*
009000*RELATIVE (BELL-CURVE) GRADING (PARAS 330-333) -
009100*  - ONLY PASSING MARKS (50 AND ABOVE) FEED THE MEAN AND
009200*    SAMPLE STANDARD DEVIATION COMPUTED BY CALC-GRD-STAT.
009300*  - CUTOFFS ARE MEAN + 1.65 SD (O), MEAN + 0.85 SD (A+),
009400*    MEAN (A), MEAN - 0.9 SD (B+), MEAN - 1.8 SD (B); C IS
009500*    EVERYTHING ELSE DOWN TO 50, U IS BELOW 50.
009600*  - IF FEWER THAN 2 PASSING MARKS EXIST, OR ALL PASSING
009700*    MARKS ARE IDENTICAL, THE STANDARD DEVIATION CANNOT BE
009800*    COMPUTED - CALC-GRD-STAT SETS THE DEGENERATE FLAG AND
009900*    THE WHOLE SECTION FALLS BACK TO FIXED GRADING (PARA 333).
010000*
010100*GRADE POINTS (PARAS 340-343) - O=10, A+=9, A=8, B+=7, B=6,
010200*  C=5, U=0, LOOKED UP FROM THE LETTER ALREADY ASSIGNED ABOVE.
010300*
010400*PRINTED MARK RANGES (PARAS 400-429) -
010500*  - UNDER FIXED GRADING, THE PRINTED RANGES ARE THE FIXED
010600*    CUTOFFS RESTATED AS TEXT (PARA 410).
010700*  - UNDER RELATIVE GRADING, EACH CUTOFF IS ROUNDED HALF AWAY
010800*    FROM ZERO TO A WHOLE MARK (PARA 421) AND THE RANGES ARE
010900*    BUILT O DOWN TO C SO THEY NEVER OVERLAP OR LEAVE A MARK
011000*    UNCOVERED; NO PASSING RANGE IS EVER ALLOWED TO DIP BELOW
011100*    THE FIXED PASS LINE OF 50, AND U's RANGE IS ALWAYS 0-49
011200*    REGARDLESS OF THE CURVE (PARAS 422-428).
011300*  - IF THE CURVE WAS DEGENERATE THE FIXED RANGES ARE PRINTED
011400*    INSTEAD, SO THE REPORT NEVER SHOWS A RANGE INCONSISTENT
011500*    WITH HOW THE MARKS WERE ACTUALLY GRADED (PARA 400).
011600*
011700*SUMMARY STATISTICS AND REPORT (PARAS 500-740) -
011800*  - THE PRINTED AVERAGE IS ROUNDED DIRECTLY TO 2 DECIMALS,
011900*    NOT TRUNCATED FROM THE 4-DECIMAL FIELD USED INTERNALLY
012000*    FOR THE BELL-CURVE MATH (PARA 510, PARA 740).
012100*  - THE PER-GRADE SUMMARY COUNTS EVERY STUDENT WITH A
012200*    REGISTER NUMBER, INCLUDING THOSE GRADED U FOR A MISSING
012300*    MARK (PARA 520-522).
012400*----------------------------------------------------------
012500
012600 ENVIRONMENT DIVISION.
012700 CONFIGURATION SECTION.
012800 SPECIAL-NAMES.
012900     C01 IS TOP-OF-FORM.
013000
013100 INPUT-OUTPUT SECTION.
013200 FILE-CONTROL.
013300*ONE CONTROL RECORD PER RUN - SEE GRDCTL.CBL.
013400     SELECT CONTROL-FILE ASSIGN TO "CONTROLF"
013500         ORGANIZATION IS LINE SEQUENTIAL
013600         FILE STATUS IS WS-CTL-FILE-STATUS.
013700
013800*THE ROSTER BEING GRADED THIS RUN - SEE GRDSTU.CBL.
013900     SELECT STUDENT-FILE ASSIGN TO "STUDENTF"
014000         ORGANIZATION IS LINE SEQUENTIAL
014100         FILE STATUS IS WS-STU-FILE-STATUS.
014200
014300*GRADED DETAIL OUTPUT, ONE RECORD PER ROSTER ROW - SEE GRDOUT.CBL.
014400     SELECT GRADED-FILE ASSIGN TO "GRADEDF"
014500         ORGANIZATION IS LINE SEQUENTIAL
014600         FILE STATUS IS WS-GRD-FILE-STATUS.
014700
014800*132-COLUMN PRINT FILE FOR THE GRADE FIXING REPORT.
014900     SELECT REPORT-FILE ASSIGN TO "REPORTF"
015000         ORGANIZATION IS LINE SEQUENTIAL
015100         FILE STATUS IS WS-RPT-FILE-STATUS.
015200
015300 DATA DIVISION.
015400 FILE SECTION.
015500*CONTROL (RUN-PARAMETER) RECORD - ONE PER RUN.
015600 FD  CONTROL-FILE
015700     RECORD CONTAINS 67 CHARACTERS
015800     RECORDING MODE IS F.
015900     COPY "D:\COBOL\GRDFIXRUN\GRDCTL.CBL".
016000
016100*STUDENT MARK ROSTER - ARBITRARY ORDER, ONE PER STUDENT.
016200 FD  STUDENT-FILE
016300     RECORD CONTAINS 62 CHARACTERS
016400     RECORDING MODE IS F.
016500     COPY "D:\COBOL\GRDFIXRUN\GRDSTU.CBL".
016600
016700*GRADED DETAIL OUTPUT - ONE PER INPUT ROSTER RECORD.
016800 FD  GRADED-FILE
016900     RECORD CONTAINS 58 CHARACTERS
017000     RECORDING MODE IS F.
017100     COPY "D:\COBOL\GRDFIXRUN\GRDOUT.CBL".
017200
017300*GRADE FIXING REPORT - 132-COLUMN PRINT FILE.
017400 FD  REPORT-FILE
017500     RECORD CONTAINS 132 CHARACTERS
017600     RECORDING MODE IS F.
017700 01  RPT-PRINT-LINE                   PIC X(132).
017800
017900 WORKING-STORAGE SECTION.
018000*ROSTER TABLE AND GRADE-DEFINITION TABLE - SEE GRDTBL.CBL.
018100     COPY "D:\COBOL\GRDFIXRUN\GRDTBL.CBL".
018200
018300*TWO-BYTE FILE-STATUS CODES FOR THE FOUR SELECT CLAUSES ABOVE -
018400*'00' IS NORMAL, '10' IS AT END.  NOT TESTED EXPLICITLY ANYWHERE
018500*BELOW SINCE THE AT END / INVALID KEY PHRASES ON EACH READ AND
018600*WRITE HANDLE EVERY CONDITION THIS RUN CARES ABOUT; KEPT HERE
018700*SO THE OPERATOR CAN DISPLAY THEM FROM A DEBUG BUILD IF A RUN
018800*ABENDS ON A FILE ERROR THE VERBS DO NOT TRAP.
018900 01  WS-FILE-STATUSES.
019000     05  WS-CTL-FILE-STATUS            PIC X(02).
019100     05  WS-STU-FILE-STATUS            PIC X(02).
019200     05  WS-GRD-FILE-STATUS            PIC X(02).
019300     05  WS-RPT-FILE-STATUS            PIC X(02).
019400     05  FILLER                        PIC X(04).
019500
019600*RUN-WIDE SWITCHES.  WS-FATAL-FLAG IS TESTED AFTER EVERY
019700*VALIDATION STEP IN THE 200 SECTION; ONCE SET IT IS NEVER
019800*CLEARED FOR THE REST OF THE RUN.
019900 01  WS-CONTROL-FLAGS.
020000     05  WS-EOF-FLAG                   PIC X(03) VALUE 'NO '.
020100         88  WS-END-OF-STUDENT-FILE        VALUE 'YES'.
020200     05  WS-FATAL-FLAG                 PIC X(01) VALUE 'N'.
020300         88  WS-FATAL-ERROR-FOUND          VALUE 'Y'.
020400     05  WS-GRADING-METHOD-FLAG        PIC X(01).
020500         88  WS-FIXED-GRADING              VALUE 'F'.
020600         88  WS-RELATIVE-GRADING           VALUE 'R'.
020700     05  WS-CUTOFFS-RECORDED-FLAG      PIC X(01) VALUE 'N'.
020800         88  WS-CUTOFFS-WERE-RECORDED      VALUE 'Y'.
020900     05  WS-DEGENERATE-FLAG            PIC X(01) VALUE 'N'.
021000         88  WS-RELATIVE-IS-DEGENERATE     VALUE 'Y'.
021100     05  WS-DUP-ALREADY-LISTED-FLAG    PIC X(01).
021200         88  WS-DUP-ALREADY-LISTED         VALUE 'Y'.
021300     05  WS-CODE-ALREADY-LISTED-FLAG   PIC X(01).
021400         88  WS-CODE-ALREADY-LISTED        VALUE 'Y'.
021500     05  WS-GRADE-FOUND-FLAG           PIC X(01).
021600         88  WS-GRADE-FOUND                VALUE 'Y'.
021700     05  FILLER                        PIC X(02).
021800
021900*OPERATOR-VISIBLE COUNTS, DISPLAYED AT PARA 820 AND (FOR THE
022000*VALID COUNT) PRINTED ON THE REPORT AT PARA 740.
022100 01  WS-RUN-COUNTERS.
022200*EVERY STUDENT-FILE RECORD READ, BLANK OR NOT.
022300     05  WS-STU-READ-COUNT             PIC 9(04) COMP.
022400*REGISTER NUMBER PRESENT AND MARK PRESENT (PARA 305/306).
022500     05  WS-STU-VALID-COUNT            PIC 9(04) COMP.
022600*DISTINCT NON-BLANK REGISTER NUMBERS (PARA 250/251, R5).
022700     05  WS-UNIQUE-REG-COUNT           PIC 9(05) COMP.
022800*DISTINCT DUPLICATED REGISTER NUMBERS, UP TO 20 (PARA 220).
022900     05  WS-DUP-COUNT                  PIC 9(02) COMP.
023000*DISTINCT NON-BLANK COURSE CODES, UP TO 5 (PARA 240).
023100     05  WS-DISTINCT-CODE-COUNT        PIC 9(02) COMP.
023200*GRADED-FILE RECORDS ACTUALLY WRITTEN (PARA 601).
023300     05  WS-GRD-WRITE-COUNT            PIC 9(04) COMP.
023400     05  FILLER                        PIC X(04).
023500
023600*GENERAL-PURPOSE SUBSCRIPTS SHARED ACROSS SEVERAL SECTIONS -
023700*NONE OF THEM CARRY A VALUE FROM ONE PARAGRAPH TO ANOTHER.
023800 01  WS-SUBSCRIPTS.
023900     05  WS-SUB-I                      PIC 9(04) COMP.
024000     05  WS-SUB-J                      PIC 9(04) COMP.
024100     05  WS-SUB-K                      PIC 9(04) COMP.
024200     05  FILLER                        PIC X(04).
024300
024400*HOLDS UP TO 20 DISTINCT DUPLICATED REGISTER NUMBERS FOR THE
024500*FATAL-CONDITION DISPLAY AT PARA 226 (CR-058).
024600 01  WS-DUP-LIST.
024700     05  WS-DUP-ENTRY OCCURS 20 TIMES  PIC X(16).
024800
024900*HOLDS UP TO 5 DISTINCT COURSE CODES SEEN ON THE ROSTER, USED
025000*BY THE R5 COURSE-CODE CHECK AT PARA 240.
025100 01  WS-DISTINCT-CODE-LIST.
025200     05  WS-DISTINCT-CODE-ENTRY OCCURS 5 TIMES
025300                                       PIC X(10).
025400
025500*UPPERCASED WORKING COPIES FOR THE CASE-INSENSITIVE COURSE-
025600*CODE COMPARE AT PARA 243 (CR-118).
025700 01  WS-UPPER-CODES.
025800     05  WS-UPPER-ROSTER-CODE          PIC X(10).
025900     05  WS-UPPER-SUBJECT-CODE         PIC X(10).
026000
026100 01  WS-STATISTICS.
026200*RUNNING TOTAL OF EVERY VALID STUDENT'S MARK (PARA 511).
026300     05  WS-SUM-OF-MARKS               PIC S9(07)V9999 COMP.
026400     05  WS-MEAN-OF-MARKS              PIC S9(03)V9999 COMP.
026500*    MEAN ROUNDED STRAIGHT TO 2 DECIMALS FOR THE REPORT LINE -
026600*    NOT DERIVED FROM THE 4-DECIMAL FIELD ABOVE, SO THE REPORT
026700*    SHOWS A TRUE ROUND TO 2DP RATHER THAN A TRUNCATED 4DP ONE.
026800     05  WS-MEAN-OF-MARKS-2DP          PIC S9(03)V99 COMP.
026900     05  WS-MAX-MARK                   PIC 9(03)V99 COMP.
027000     05  WS-MIN-MARK                   PIC 9(03)V99 COMP.
027100     05  FILLER                        PIC X(04).
027200
027300*RECEIVING AREA FOR THE CALC-GRD-STAT CALL - THE FIRST SEVEN
027400*FIELDS MUST MATCH CALC-GRD-STAT'S LK-STAT-RESULTS FIELD FOR
027500*FIELD; THE TRAILING FILLER IS PADDING ON THIS SIDE ONLY.
027600 01  WS-STAT-RESULTS.
027700*PASSING-MARK MEAN RETURNED BY CALC-GRD-STAT.
027800     05  WS-REL-MEAN                   PIC S9(03)V9999 COMP.
027900*SAMPLE STANDARD DEVIATION (N-1 DIVISOR, CR-081).
028000     05  WS-REL-STD-DEV                PIC S9(03)V9999 COMP.
028100*MEAN + 1.65 STD DEV - THE O CUTOFF BEFORE ROUNDING.
028200     05  WS-REL-CUTOFF-O               PIC S9(03)V9999 COMP.
028300*MEAN + 0.85 STD DEV - THE A+ CUTOFF BEFORE ROUNDING.
028400     05  WS-REL-CUTOFF-AP              PIC S9(03)V9999 COMP.
028500*THE MEAN ITSELF - THE A CUTOFF BEFORE ROUNDING.
028600     05  WS-REL-CUTOFF-A               PIC S9(03)V9999 COMP.
028700*MEAN - 0.9 STD DEV - THE B+ CUTOFF BEFORE ROUNDING.
028800     05  WS-REL-CUTOFF-BP              PIC S9(03)V9999 COMP.
028900*MEAN - 1.8 STD DEV - THE B CUTOFF BEFORE ROUNDING.
029000     05  WS-REL-CUTOFF-B               PIC S9(03)V9999 COMP.
029100     05  FILLER                        PIC X(04).
029200
029300*PASSING MARKS ONLY (>= 50), COLLECTED AT PARA 331 AND PASSED
029400*TO CALC-GRD-STAT FOR THE BELL-CURVE CALCULATION (R2).
029500 01  WS-PASSING-MARKS-TABLE.
029600     05  WS-PASSING-MARK OCCURS 1000 TIMES
029700                                       PIC 9(03)V99.
029800 77  WS-PASSING-COUNT                 PIC 9(04) COMP.
029900
030000*THE FIVE RELATIVE CUTOFFS ROUNDED TO WHOLE MARKS (R4 ITEM 1),
030100*PLUS THE WORKING FIELDS USED WHILE THE RANGES ARE BUILT.
030200 01  WS-ROUNDED-CUTOFFS.
030300     05  WS-O-MIN                      PIC S9(03) COMP.
030400     05  WS-AP-MIN                     PIC S9(03) COMP.
030500     05  WS-A-MIN                      PIC S9(03) COMP.
030600     05  WS-BP-MIN                     PIC S9(03) COMP.
030700     05  WS-B-MIN                      PIC S9(03) COMP.
030800     05  FILLER                        PIC X(04).
030900 77  WS-PREV-LOWER-BOUND               PIC S9(03) COMP.
031000 77  WS-WORK-LOWER                     PIC S9(03) COMP.
031100 77  WS-WORK-UPPER                     PIC S9(03) COMP.
031200
031300*SCRATCH AREA FOR "NN - NN" RANGE TEXT, REUSED FOR EVERY GRADE
031400*ROW IN TURN BY PARA 429.
031500 01  WS-RANGE-TEXT-BUILD-AREA.
031600     05  WS-RANGE-TEXT-NUM-1           PIC ZZ9.
031700     05  FILLER                        PIC X(03) VALUE ' - '.
031800     05  WS-RANGE-TEXT-NUM-2           PIC ZZ9.
031900     05  FILLER                        PIC X(03) VALUE SPACES.
032000
032100*RUN DATE, BUILT WITHOUT AN INTRINSIC FUNCTION - SEE THE
032200*Y2K-02 CHANGE LOG ENTRIES ABOVE.
032300 01  WS-RUN-DATE-AREA.
032400     05  WS-RUN-DATE-CCYYMMDD          PIC 9(08).
032500     05  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE-CCYYMMDD.
032600         10  WS-RUN-DATE-CC            PIC 9(02).
032700         10  WS-RUN-DATE-YY            PIC 9(02).
032800         10  WS-RUN-DATE-MM            PIC 9(02).
032900         10  WS-RUN-DATE-DD            PIC 9(02).
033000     05  FILLER                        PIC X(04).
033100*DD-MON-YYYY PRESENTATION FORMAT FOR THE REPORT HEADER - BUILT
033200*ONCE AT PARA 140 FROM THE CCYYMMDD ACCEPT ABOVE.
033300 01  WS-RUN-DATE-DISPLAY.
033400     05  WS-RUN-DATE-DD-OUT            PIC 9(02).
033500     05  FILLER                        PIC X(01) VALUE '-'.
033600     05  WS-RUN-DATE-MON-OUT           PIC X(03).
033700     05  FILLER                        PIC X(01) VALUE '-'.
033800     05  WS-RUN-DATE-YYYY-OUT          PIC 9(04).
033900
034000*THREE-LETTER MONTH ABBREVIATIONS, ONE BLOCK OF 36 BYTES -
034100*REDEFINED BELOW AS A 12-ENTRY TABLE SO PARA 140 CAN INDEX
034200*STRAIGHT OFF THE ACCEPTED MONTH NUMBER.
034300 01  WS-MONTH-NAMES                    PIC X(36) VALUE
034400     'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
034500 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAMES.
034600     05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES
034700                                       PIC X(03).
034800
034900*----------------------------------------------------------
035000*REPORT PRINT-LINE LAYOUTS - 132 COLUMNS, WRITTEN FROM.
035100*----------------------------------------------------------
035200 01  WS-RPT-TITLE-1                    PIC X(132) VALUE
035300     'NATIONAL ENGINEERING COLLEGE, K.R. NAGAR, KOVILPATTI - 628 503'.
035400 01  WS-RPT-TITLE-2                    PIC X(132) VALUE
035500     '(An Autonomous Institution Affiliated to Anna University, Chennai)'.
035600 01  WS-RPT-TITLE-3                    PIC X(132) VALUE
035700     'NPTEL - Grade Fixing'.
035800
035900*COURSE-IDENTIFICATION BLOCK, FOUR LINES, WRITTEN ONCE PER RUN
036000*BY PARA 710.
036100 01  WS-RPT-COURSE-LINE-1.
036200     05  FILLER                        PIC X(15)
036300                                       VALUE 'Academic Year: '.
036400     05  WS-RPT-ACADEMIC-YEAR          PIC X(12).
036500     05  FILLER                        PIC X(105) VALUE SPACES.
036600
036700 01  WS-RPT-COURSE-LINE-2.
036800     05  FILLER                        PIC X(13)
036900                                       VALUE 'Course code: '.
037000     05  WS-RPT-SUBJECT-CODE           PIC X(10).
037100     05  FILLER                        PIC X(109) VALUE SPACES.
037200
037300 01  WS-RPT-COURSE-LINE-3.
037400     05  FILLER                        PIC X(13)
037500                                       VALUE 'Course name: '.
037600     05  WS-RPT-SUBJECT-NAME           PIC X(40).
037700     05  FILLER                        PIC X(79) VALUE SPACES.
037800
037900 01  WS-RPT-COURSE-LINE-4.
038000     05  FILLER                        PIC X(25)
038100                         VALUE 'Total Number of Students:'.
038200     05  FILLER                        PIC X(01) VALUE SPACE.
038300     05  WS-RPT-TOTAL-STUDENTS         PIC ZZZZ9.
038400     05  FILLER                        PIC X(101) VALUE SPACES.
038500
038600*"GENERATED ON" LINE - CARRIES THE RUN DATE BUILT AT PARA 140.
038700 01  WS-RPT-GENERATED-LINE.
038800     05  FILLER                        PIC X(13)
038900                                       VALUE 'Generated on '.
039000     05  WS-RPT-RUN-DATE                PIC X(11).
039100     05  FILLER                        PIC X(108) VALUE SPACES.
039200
039300*COLUMN HEADINGS FOR THE PRINTED ROSTER, WRITTEN ONCE BEFORE
039400*THE DETAIL LINES AT PARA 720.
039500 01  WS-RPT-ROSTER-HEADING.
039600     05  FILLER                        PIC X(16)
039700                                       VALUE 'REGISTER NUMBER'.
039800     05  FILLER                        PIC X(02) VALUE SPACES.
039900     05  FILLER                        PIC X(30) VALUE 'NAME'.
040000     05  FILLER                        PIC X(02) VALUE SPACES.
040100     05  FILLER                        PIC X(08) VALUE 'MARKS'.
040200     05  FILLER                        PIC X(02) VALUE SPACES.
040300     05  FILLER                        PIC X(05) VALUE 'GRADE'.
040400     05  FILLER                        PIC X(67) VALUE SPACES.
040500
040600*ONE LINE PER STUDENT ON THE PRINTED ROSTER - SAME ORDER,
040700*SAME BLANKED-MARK TREATMENT, AS THE GRADED DETAIL FILE.
040800 01  WS-RPT-ROSTER-DETAIL-LINE.
040900     05  WS-RPT-DET-REGISTER-NUMBER    PIC X(16).
041000     05  FILLER                        PIC X(02) VALUE SPACES.
041100     05  WS-RPT-DET-STUDENT-NAME       PIC X(30).
041200     05  FILLER                        PIC X(02) VALUE SPACES.
041300     05  WS-RPT-DET-MARKS              PIC ZZ9.99.
041400     05  FILLER                        PIC X(02) VALUE SPACES.
041500     05  FILLER                        PIC X(02) VALUE SPACES.
041600     05  WS-RPT-DET-GRADE              PIC X(05).
041700     05  FILLER                        PIC X(67) VALUE SPACES.
041800
041900*FILLED AT PARA 730 WITH EITHER THE FIXED OR RELATIVE GRADING
042000*TITLE TEXT, DEPENDING ON WHICH METHOD THIS RUN USED.
042100 01  WS-RPT-SUMMARY-TITLE               PIC X(132).
042200
042300*COLUMN HEADINGS FOR THE SEVEN-ROW GRADE SUMMARY TABLE (CR-102).
042400 01  WS-RPT-SUMMARY-HEADING.
042500     05  FILLER                        PIC X(05) VALUE 'GRADE'.
042600     05  FILLER                        PIC X(03) VALUE SPACES.
042700     05  FILLER                        PIC X(12) VALUE 'MARK RANGE'.
042800     05  FILLER                        PIC X(03) VALUE SPACES.
042900     05  FILLER                        PIC X(05) VALUE 'COUNT'.
043000     05  FILLER                        PIC X(104) VALUE SPACES.
043100
043200*ONE LINE PER GRADE ROW - LETTER, PRINTED MARK RANGE, COUNT.
043300 01  WS-RPT-SUMMARY-DETAIL-LINE.
043400     05  WS-RPT-SUM-GRADE              PIC X(05).
043500     05  FILLER                        PIC X(03) VALUE SPACES.
043600     05  WS-RPT-SUM-RANGE              PIC X(12).
043700     05  FILLER                        PIC X(03) VALUE SPACES.
043800     05  WS-RPT-SUM-COUNT              PIC ZZZZ9.
043900     05  FILLER                        PIC X(104) VALUE SPACES.
044000
044100*VALID-STUDENT COUNT LINE FOR THE REPORT FOOTER (U5).
044200 01  WS-RPT-STATS-LINE-1.
044300     05  FILLER                        PIC X(20)
044400                         VALUE 'Valid Student Count:'.
044500     05  FILLER                        PIC X(01) VALUE SPACE.
044600     05  WS-RPT-STATS-COUNT            PIC ZZZZ9.
044700     05  FILLER                        PIC X(106) VALUE SPACES.
044800
044900*AVERAGE/MAX/MIN LINE FOR THE REPORT FOOTER (U5).
045000 01  WS-RPT-STATS-LINE-2.
045100     05  FILLER                        PIC X(09) VALUE 'Average: '.
045200     05  WS-RPT-STATS-AVG              PIC ZZ9.99.
045300     05  FILLER                        PIC X(03) VALUE SPACES.
045400     05  FILLER                        PIC X(05) VALUE 'Max: '.
045500     05  WS-RPT-STATS-MAX              PIC ZZ9.
045600     05  FILLER                        PIC X(03) VALUE SPACES.
045700     05  FILLER                        PIC X(05) VALUE 'Min: '.
045800     05  WS-RPT-STATS-MIN              PIC ZZ9.
045900     05  FILLER                        PIC X(95) VALUE SPACES.
046000
046100 PROCEDURE DIVISION.
046200*MAIN LINE - ONE COURSE OFFERING PER RUN.  EACH STEP BELOW IS A
046300*WHOLE SECTION OF THE PROGRAM (100 THRU 800); A FATAL FLAG SET
046400*ANYWHERE IN THE 200 SECTION SENDS CONTROL STRAIGHT TO THE FATAL
046500*EXIT BELOW WITHOUT GRADING, RANGING OR WRITING ANYTHING.
046600 000-MAIN-CONTROL.
046700*STEP 1 OF 8 - OPEN FILES AND SET UP WORKING STORAGE.
046800     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
046900*STEP 2 OF 8 - LOAD AND VALIDATE THE ROSTER (U1, R5).
047000     PERFORM 200-LOAD-AND-VALIDATE-ROSTER THRU 200-EXIT.
047100     IF WS-FATAL-ERROR-FOUND
047200         GO TO 990-FATAL-ERROR-EXIT
047300     END-IF.
047400*STEP 3 OF 8 - GRADE EVERY STUDENT (U2/U3, R1/R2/R3).
047500     PERFORM 300-SELECT-AND-APPLY-GRADING THRU 300-EXIT.
047600*STEP 4 OF 8 - BUILD THE PRINTED MARK RANGES (U4, R4).
047700     PERFORM 400-BUILD-GRADE-RANGES THRU 400-EXIT.
047800*STEP 5 OF 8 - COMPUTE THE SUMMARY STATISTICS (U5).
047900     PERFORM 500-COMPUTE-SUMMARY-STATISTICS THRU 500-EXIT.
048000*STEP 6 OF 8 - WRITE THE GRADED DETAIL FILE (U6).
048100     PERFORM 600-WRITE-GRADED-DETAIL-FILE THRU 600-EXIT.
048200*STEP 7 OF 8 - PRINT THE GRADE FIXING REPORT (U6).
048300     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
048400*STEP 8 OF 8 - CLOSE FILES AND LOG THE RUN COUNTS.
048500     PERFORM 800-TERMINATE-RUN THRU 800-EXIT.
048600     STOP RUN.
048700
048800*COMMON FATAL EXIT - FILES ARE CLOSED SO THE OPERATOR CAN RERUN
048900*AFTER THE ROSTER OR CONTROL RECORD IS CORRECTED.  NO DETAIL OR
049000*REPORT OUTPUT IS TRUSTWORTHY ON A FATAL RUN SO NEITHER FILE IS
049100*COMPLETED.
049200 990-FATAL-ERROR-EXIT.
049300*FATAL PATH CLOSES ITS OWN FILES - SEE PARA 800 BANNER.
049400     PERFORM 810-CLOSE-FILES.
049500     DISPLAY 'GRD-FIX-RUN: RUN TERMINATED - FATAL VALIDATION ERROR'.
049600     STOP RUN.
049700
049800*------------------------------------------------------
049900*100 - OPEN FILES, CLEAR WORKING FIELDS, LOAD THE GRADE-
050000*DEFINITION TABLE AND GET THE RUN DATE.
050100*------------------------------------------------------
050200 100-INITIALIZE-RUN.
050300*SUB-STEP 1 OF 4.
050400     PERFORM 110-OPEN-FILES.
050500*SUB-STEP 2 OF 4.
050600     PERFORM 120-INIT-WORKING-FIELDS.
050700*SUB-STEP 3 OF 4.
050800     PERFORM 130-INIT-GRADE-DEFINITION-TABLE.
050900*SUB-STEP 4 OF 4.
051000     PERFORM 140-GET-RUN-DATE.
051100*COMMON EXIT FOR THE 100 RANGE.
051200 100-EXIT.
051300     EXIT.
051400
051500*CONTROL AND STUDENT FILES ARE INPUT FOR THE WHOLE RUN; THE
051600*GRADED DETAIL AND REPORT FILES ARE BUILT FRESH EVERY RUN.
051700 110-OPEN-FILES.
051800     OPEN INPUT  CONTROL-FILE
051900                 STUDENT-FILE.
052000     OPEN OUTPUT GRADED-FILE
052100                 REPORT-FILE.
052200
052300*CLEARS THE SWITCHES AND COUNTERS SO A RE-RUN IN THE SAME
052400*REGION OF STORAGE DOES NOT CARRY OVER A PRIOR RUN'S VALUES.
052500 120-INIT-WORKING-FIELDS.
052600     MOVE 'NO '  TO WS-EOF-FLAG.
052700     MOVE 'N'    TO WS-FATAL-FLAG.
052800     MOVE 'N'    TO WS-CUTOFFS-RECORDED-FLAG.
052900     MOVE 'N'    TO WS-DEGENERATE-FLAG.
053000     MOVE ZERO   TO WS-STU-READ-COUNT WS-STU-VALID-COUNT
053100                    WS-UNIQUE-REG-COUNT WS-DUP-COUNT
053200                    WS-DISTINCT-CODE-COUNT WS-GRD-WRITE-COUNT
053300                    GRD-ROSTER-COUNT.
053400
053500*LOADS THE SEVEN GRADE ROWS (O, A+, A, B+, B, C, U) IN
053600*DESCENDING GRADE-POINT ORDER (R3) AND ZEROES EACH ROW'S
053700*STUDENT COUNT BEFORE THE ROSTER IS GRADED.
053800 130-INIT-GRADE-DEFINITION-TABLE.
053900*O - 10 GRADE POINTS, TOP OF THE SCALE.
054000     MOVE 'O '  TO GRD-GRADE-LETTER (1).
054100     MOVE 10    TO GRD-GRADE-POINTS-DEF (1).
054200*A+ - 9 GRADE POINTS.
054300     MOVE 'A+'  TO GRD-GRADE-LETTER (2).
054400     MOVE 09    TO GRD-GRADE-POINTS-DEF (2).
054500*A - 8 GRADE POINTS.
054600     MOVE 'A '  TO GRD-GRADE-LETTER (3).
054700     MOVE 08    TO GRD-GRADE-POINTS-DEF (3).
054800*B+ - 7 GRADE POINTS.
054900     MOVE 'B+'  TO GRD-GRADE-LETTER (4).
055000     MOVE 07    TO GRD-GRADE-POINTS-DEF (4).
055100*B - 6 GRADE POINTS.
055200     MOVE 'B '  TO GRD-GRADE-LETTER (5).
055300     MOVE 06    TO GRD-GRADE-POINTS-DEF (5).
055400*C - 5 GRADE POINTS, THE LOWEST PASSING GRADE.
055500     MOVE 'C '  TO GRD-GRADE-LETTER (6).
055600     MOVE 05    TO GRD-GRADE-POINTS-DEF (6).
055700*U - 0 GRADE POINTS, FAIL (BELOW 50).
055800     MOVE 'U '  TO GRD-GRADE-LETTER (7).
055900     MOVE 00    TO GRD-GRADE-POINTS-DEF (7).
056000     PERFORM 131-ZERO-ONE-GRADE-COUNT
056100             VARYING GRD-GRADE-IDX FROM 1 BY 1
056200             UNTIL GRD-GRADE-IDX > 7.
056300
056400*ONE TABLE ROW PER CALL FROM THE PERFORM ABOVE.
056500 131-ZERO-ONE-GRADE-COUNT.
056600     MOVE ZERO TO GRD-GRADE-COUNT (GRD-GRADE-IDX).
056700
056800*RUN DATE FOR THE REPORT HEADER, DD-MON-YYYY (Y2K-02).
056900 140-GET-RUN-DATE.
057000     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
057100     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-DD-OUT.
057200     COMPUTE WS-RUN-DATE-YYYY-OUT =
057300         (WS-RUN-DATE-CC * 100) + WS-RUN-DATE-YY.
057400     MOVE WS-MONTH-NAME-ENTRY (WS-RUN-DATE-MM)
057500         TO WS-RUN-DATE-MON-OUT.
057600
057700*------------------------------------------------------
057800*PARA 205 READS THE CONTROL RECORD; 210 VALIDATES IT; 215
057900*LOADS THE ROSTER; 220 REJECTS DUPLICATE REGISTER NUMBERS;
058000*240 REJECTS A MISSING OR MISMATCHED COURSE CODE; 250 REJECTS
058100*A STUDENT-COUNT MISMATCH AGAINST THE CONTROL RECORD.  ANY
058200*ONE OF THESE CAN SET THE FATAL FLAG AND ABORT THE RUN.
058300*200 - U1: ROSTER LOAD AND VALIDATION (R5).
058400*------------------------------------------------------
058500 200-LOAD-AND-VALIDATE-ROSTER.
058600*SUB-STEP 1 OF 5.
058700     PERFORM 205-READ-CONTROL-RECORD.
058800*SUB-STEP 2 OF 5.
058900     PERFORM 210-VALIDATE-CONTROL-RECORD.
059000     IF WS-FATAL-ERROR-FOUND
059100         GO TO 200-EXIT
059200     END-IF.
059300*SUB-STEP 3 OF 5.
059400     PERFORM 215-READ-STUDENT-RECORDS-LOOP.
059500*SUB-STEP 4 OF 5 (FIRST HALF) - RESUMES AT PARA 240 BELOW.
059600     PERFORM 220-CHECK-DUPLICATE-REGISTER-NUMBERS.
059700     IF WS-FATAL-ERROR-FOUND
059800         GO TO 200-EXIT
059900     END-IF.
060000*SUB-STEP 4 OF 5 (SECOND HALF).
060100     PERFORM 240-CHECK-COURSE-CODE.
060200     IF WS-FATAL-ERROR-FOUND
060300         GO TO 200-EXIT
060400     END-IF.
060500*SUB-STEP 5 OF 5.
060600     PERFORM 250-CHECK-STUDENT-COUNT.
060700*COMMON EXIT FOR THE 200 RANGE.
060800 200-EXIT.
060900     EXIT.
061000
061100*THE RUN HAS EXACTLY ONE CONTROL RECORD; AN EMPTY FILE IS
061200*FATAL SINCE THERE IS NO ACADEMIC YEAR, COURSE OR EXPECTED
061300*COUNT TO VALIDATE THE ROSTER AGAINST.
061400 205-READ-CONTROL-RECORD.
061500     READ CONTROL-FILE
061600         AT END
061700             DISPLAY 'GRD-FIX-RUN: FATAL - CONTROL FILE IS EMPTY'
061800             SET WS-FATAL-ERROR-FOUND TO TRUE
061900     END-READ.
062000
062100*R5 - EXPECTED-TOTAL MUST BE A NON-NEGATIVE INTEGER.  THE
062200*SIGN BYTE IS CHECKED SEPARATELY FOR A MINUS SO A NEGATIVE
062300*TOTAL GETS ITS OWN MESSAGE; THE DIGIT BYTES ARE THEN
062400*CHECKED FOR NUMERIC CONTENT.
062500 210-VALIDATE-CONTROL-RECORD.
062600     IF WS-FATAL-ERROR-FOUND
062700         GO TO 210-EXIT
062800     END-IF.
062900*SIGN BYTE FIRST - A LEADING MINUS IS ITS OWN FATAL MESSAGE.
063000     IF GRD-CTL-EXPECTED-TOTAL-SIGN = '-'
063100         DISPLAY
063200           'GRD-FIX-RUN: FATAL - EXPECTED-TOTAL IS NEGATIVE'
063300         SET WS-FATAL-ERROR-FOUND TO TRUE
063400     ELSE
063500*NOT NEGATIVE - NOW CHECK THE FOUR DIGIT BYTES ARE NUMERIC.
063600     IF GRD-CTL-EXPECTED-TOTAL-DGTS NOT NUMERIC
063700         DISPLAY
063800           'GRD-FIX-RUN: FATAL - EXPECTED-TOTAL IS NOT A VALID'
063900           ' NON-NEGATIVE INTEGER'
064000         SET WS-FATAL-ERROR-FOUND TO TRUE
064100     END-IF
064200     END-IF.
064300*COMMON EXIT FOR PARA 210 ALONE.
064400 210-EXIT.
064500     EXIT.
064600
064700*PRIMES THE READ, THEN LOADS ONE ROSTER ENTRY PER RECORD
064800*UNTIL STUDENT-FILE IS EXHAUSTED (U1).
064900 215-READ-STUDENT-RECORDS-LOOP.
065000     PERFORM 216-READ-ONE-STUDENT-RECORD.
065100     PERFORM 217-LOAD-ONE-ROSTER-ENTRY
065200             UNTIL WS-END-OF-STUDENT-FILE.
065300
065400*ONE RECORD PER CALL - AT END SETS THE EOF SWITCH TESTED BY
065500*THE PERFORM ... UNTIL IN 215 ABOVE.
065600 216-READ-ONE-STUDENT-RECORD.
065700     READ STUDENT-FILE
065800         AT END MOVE 'YES' TO WS-EOF-FLAG
065900     END-READ.
066000
066100*COPIES ONE STUDENT RECORD INTO THE IN-MEMORY ROSTER TABLE
066200*AND VALIDATES ITS MARK (PARA 218) BEFORE THE NEXT READ.
066300 217-LOAD-ONE-ROSTER-ENTRY.
066400*ONE ROSTER-TABLE ROW PER INPUT RECORD - THE SUBSCRIPT IS THE
066500*RUNNING ROSTER COUNT, NOT THE RELATIVE RECORD NUMBER.
066600     ADD 1 TO WS-STU-READ-COUNT.
066700     ADD 1 TO GRD-ROSTER-COUNT.
066800     MOVE GRD-STU-REGISTER-NUMBER
066900         TO GRD-ROSTER-REGISTER-NUMBER (GRD-ROSTER-COUNT).
067000     MOVE GRD-STU-STUDENT-NAME
067100         TO GRD-ROSTER-STUDENT-NAME (GRD-ROSTER-COUNT).
067200     MOVE GRD-STU-COURSE-CODE
067300         TO GRD-ROSTER-COURSE-CODE (GRD-ROSTER-COUNT).
067400     PERFORM 218-VALIDATE-ONE-MARK.
067500     PERFORM 216-READ-ONE-STUDENT-RECORD.
067600
067700*NON-NUMERIC OR ABSENT MARK IS COERCED TO MISSING, NOT AN
067800*ERROR (R5).
067900 218-VALIDATE-ONE-MARK.
068000*NON-NUMERIC OR BLANK MARKS FIELD - TREAT AS MISSING, NOT FATAL.
068100     IF GRD-STU-MARKS-X IS NOT NUMERIC
068200             OR GRD-STU-MARKS-PRESENT = 'N'
068300         MOVE ZERO TO GRD-ROSTER-MARKS (GRD-ROSTER-COUNT)
068400         MOVE 'N'  TO GRD-ROSTER-MARKS-PRESENT (GRD-ROSTER-COUNT)
068500     ELSE
068600         MOVE GRD-STU-MARKS
068700             TO GRD-ROSTER-MARKS (GRD-ROSTER-COUNT)
068800         MOVE 'Y'
068900             TO GRD-ROSTER-MARKS-PRESENT (GRD-ROSTER-COUNT)
069000     END-IF.
069100
069200*DUPLICATE REGISTER NUMBERS ARE FATAL - LIST UP TO 20 (R5).
069300 220-CHECK-DUPLICATE-REGISTER-NUMBERS.
069400     MOVE ZERO TO WS-DUP-COUNT.
069500     PERFORM 221-CHECK-ONE-FOR-DUPLICATES
069600             VARYING GRD-ROSTER-IDX FROM 1 BY 1
069700             UNTIL GRD-ROSTER-IDX > GRD-ROSTER-COUNT.
069800     IF WS-DUP-COUNT > ZERO
069900         PERFORM 226-DISPLAY-DUPLICATE-LIST
070000         SET WS-FATAL-ERROR-FOUND TO TRUE
070100     END-IF.
070200
070300*A BLANK REGISTER NUMBER CANNOT DUPLICATE ANYTHING AND IS
070400*SKIPPED; OTHERWISE EVERY EARLIER ROW IS SCANNED FOR A MATCH.
070500 221-CHECK-ONE-FOR-DUPLICATES.
070600     IF GRD-ROSTER-REGISTER-NUMBER (GRD-ROSTER-IDX) NOT = SPACES
070700         PERFORM 222-SCAN-FOR-MATCH
070800                 VARYING GRD-ROSTER-IDX2 FROM 1 BY 1
070900                 UNTIL GRD-ROSTER-IDX2 >= GRD-ROSTER-IDX
071000     END-IF.
071100
071200*COMPARES ONE EARLIER ROW (INDEX GRD-ROSTER-IDX2) AGAINST THE
071300*CURRENT ROW (GRD-ROSTER-IDX).
071400 222-SCAN-FOR-MATCH.
071500     IF GRD-ROSTER-REGISTER-NUMBER (GRD-ROSTER-IDX2) =
071600             GRD-ROSTER-REGISTER-NUMBER (GRD-ROSTER-IDX)
071700         PERFORM 223-RECORD-ONE-DUPLICATE
071800     END-IF.
071900
072000*A MATCH WAS FOUND SOMEWHERE ABOVE THE CURRENT ROW - RECORD
072100*THE REGISTER NUMBER ONCE, EVEN IF IT IS DUPLICATED MORE THAN
072200*TWICE ON THE ROSTER.  THE 20-ENTRY LIST CAPS THE DISPLAY,
072300*NOT THE FATAL CONDITION ITSELF.
072400 223-RECORD-ONE-DUPLICATE.
072500     MOVE 'N' TO WS-DUP-ALREADY-LISTED-FLAG.
072600     PERFORM 224-SEARCH-DUP-LIST
072700             VARYING WS-SUB-K FROM 1 BY 1
072800             UNTIL WS-SUB-K > WS-DUP-COUNT
072900                OR WS-DUP-ALREADY-LISTED.
073000     IF NOT WS-DUP-ALREADY-LISTED AND WS-DUP-COUNT < 20
073100         ADD 1 TO WS-DUP-COUNT
073200         MOVE GRD-ROSTER-REGISTER-NUMBER (GRD-ROSTER-IDX)
073300             TO WS-DUP-ENTRY (WS-DUP-COUNT)
073400     END-IF.
073500
073600*IS THIS REGISTER NUMBER ALREADY ON THE DISPLAY LIST?
073700 224-SEARCH-DUP-LIST.
073800     IF WS-DUP-ENTRY (WS-SUB-K) =
073900             GRD-ROSTER-REGISTER-NUMBER (GRD-ROSTER-IDX)
074000         SET WS-DUP-ALREADY-LISTED TO TRUE
074100     END-IF.
074200
074300*OPERATOR MESSAGE FOR THE FATAL CONDITION - ONE LINE PER
074400*DISTINCT DUPLICATED REGISTER NUMBER, UP TO THE 20-ENTRY CAP.
074500 226-DISPLAY-DUPLICATE-LIST.
074600     DISPLAY 'GRD-FIX-RUN: FATAL - DUPLICATE REGISTER NUMBERS:'.
074700     PERFORM 227-DISPLAY-ONE-DUPLICATE
074800             VARYING WS-SUB-K FROM 1 BY 1
074900             UNTIL WS-SUB-K > WS-DUP-COUNT.
075000
075100*ONE DISPLAY LINE PER ENTRY ON THE LIST.
075200 227-DISPLAY-ONE-DUPLICATE.
075300     DISPLAY '    ' WS-DUP-ENTRY (WS-SUB-K).
075400
075500*MORE THAN ONE DISTINCT COURSE CODE, OR A MISMATCH AGAINST
075600*THE CONTROL RECORD, IS FATAL; NO CODE ON THE ROSTER IS
075700*ONLY A WARNING (R5, CR-118 CASE-INSENSITIVE COMPARE).
075800 240-CHECK-COURSE-CODE.
075900     MOVE ZERO TO WS-DISTINCT-CODE-COUNT.
076000     PERFORM 241-COLLECT-ONE-DISTINCT-CODE
076100             VARYING WS-SUB-I FROM 1 BY 1
076200             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
076300     IF WS-DISTINCT-CODE-COUNT = ZERO
076400         DISPLAY
076500           'GRD-FIX-RUN: WARNING - NO COURSE CODE ON ROSTER,'
076600           ' CHECK SKIPPED'
076700     ELSE
076800         IF WS-DISTINCT-CODE-COUNT > 1
076900             DISPLAY
077000               'GRD-FIX-RUN: FATAL - MORE THAN ONE COURSE CODE'
077100               ' ON ROSTER'
077200             SET WS-FATAL-ERROR-FOUND TO TRUE
077300         ELSE
077400             PERFORM 243-COMPARE-COURSE-CODE-TO-CONTROL
077500         END-IF
077600     END-IF.
077700
077800*BUILDS THE LIST OF DISTINCT, NON-BLANK COURSE CODES FOUND ON
077900*THE ROSTER (CAPPED AT 5 - ONE OFFERING SHOULD NEVER HAVE
078000*MORE THAN A HANDFUL OF TYPOS TO DISTINGUISH).
078100 241-COLLECT-ONE-DISTINCT-CODE.
078200     IF GRD-ROSTER-COURSE-CODE (WS-SUB-I) NOT = SPACES
078300         MOVE 'N' TO WS-CODE-ALREADY-LISTED-FLAG
078400         PERFORM 242-SEARCH-DISTINCT-CODE-LIST
078500                 VARYING WS-SUB-J FROM 1 BY 1
078600                 UNTIL WS-SUB-J > WS-DISTINCT-CODE-COUNT
078700                    OR WS-CODE-ALREADY-LISTED
078800         IF NOT WS-CODE-ALREADY-LISTED
078900                 AND WS-DISTINCT-CODE-COUNT < 5
079000             ADD 1 TO WS-DISTINCT-CODE-COUNT
079100             MOVE GRD-ROSTER-COURSE-CODE (WS-SUB-I)
079200                 TO WS-DISTINCT-CODE-ENTRY (WS-DISTINCT-CODE-COUNT)
079300         END-IF
079400     END-IF.
079500
079600*IS THIS COURSE CODE ALREADY ON THE DISTINCT-CODE LIST?
079700 242-SEARCH-DISTINCT-CODE-LIST.
079800     IF WS-DISTINCT-CODE-ENTRY (WS-SUB-J) =
079900             GRD-ROSTER-COURSE-CODE (WS-SUB-I)
080000         SET WS-CODE-ALREADY-LISTED TO TRUE
080100     END-IF.
080200
080300*ONLY REACHED WHEN EXACTLY ONE DISTINCT CODE WAS FOUND.  BOTH
080400*SIDES ARE UPPERCASED BEFORE THE COMPARE SO A LOWERCASE TYPIST
080500*HABIT ON EITHER FILE DOES NOT TRIP A FALSE MISMATCH (CR-118).
080600 243-COMPARE-COURSE-CODE-TO-CONTROL.
080700     MOVE WS-DISTINCT-CODE-ENTRY (1) TO WS-UPPER-ROSTER-CODE.
080800     INSPECT WS-UPPER-ROSTER-CODE CONVERTING
080900         'abcdefghijklmnopqrstuvwxyz' TO
081000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
081100     MOVE GRD-CTL-SUBJECT-CODE TO WS-UPPER-SUBJECT-CODE.
081200     INSPECT WS-UPPER-SUBJECT-CODE CONVERTING
081300         'abcdefghijklmnopqrstuvwxyz' TO
081400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
081500     IF WS-UPPER-ROSTER-CODE NOT = WS-UPPER-SUBJECT-CODE
081600         DISPLAY
081700           'GRD-FIX-RUN: FATAL - ROSTER COURSE CODE DOES NOT'
081800           ' MATCH THE CONTROL RECORD'
081900         SET WS-FATAL-ERROR-FOUND TO TRUE
082000     END-IF.
082100
082200*UNIQUE NON-MISSING REGISTER NUMBER COUNT MUST EQUAL
082300*EXPECTED-TOTAL (R5).  NO DUPLICATES SURVIVE PARA 220, SO
082400*EVERY NON-BLANK REGISTER NUMBER IS ALREADY UNIQUE HERE.
082500 250-CHECK-STUDENT-COUNT.
082600     MOVE ZERO TO WS-UNIQUE-REG-COUNT.
082700     PERFORM 251-COUNT-ONE-UNIQUE-REG
082800             VARYING WS-SUB-I FROM 1 BY 1
082900             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
083000     IF WS-UNIQUE-REG-COUNT NOT = GRD-CTL-EXPECTED-TOTAL
083100         DISPLAY
083200           'GRD-FIX-RUN: FATAL - STUDENT COUNT MISMATCH -'
083300           ' EXPECTED ' GRD-CTL-EXPECTED-TOTAL
083400           ' FOUND ' WS-UNIQUE-REG-COUNT
083500         SET WS-FATAL-ERROR-FOUND TO TRUE
083600     END-IF.
083700
083800*COUNTS EVERY NON-BLANK REGISTER NUMBER - SAFE TO COUNT ALL OF
083900*THEM SINCE PARA 220 ALREADY REJECTED THE RUN IF ANY WERE
084000*DUPLICATED.
084100 251-COUNT-ONE-UNIQUE-REG.
084200     IF GRD-ROSTER-REGISTER-NUMBER (WS-SUB-I) NOT = SPACES
084300         ADD 1 TO WS-UNIQUE-REG-COUNT
084400     END-IF.
084500
084600*------------------------------------------------------
084700*PARA 305 COUNTS VALID STUDENTS; 310 PICKS FIXED OR RELATIVE
084800*GRADING OFF THAT COUNT (R1/R2); 320 OR 330 ASSIGNS A LETTER
084900*GRADE TO EVERY STUDENT; 340 LOOKS UP THE GRADE POINTS (R3).
085000*300 - U2/U3: SELECT AND APPLY THE GRADING SCHEME.
085100*------------------------------------------------------
085200 300-SELECT-AND-APPLY-GRADING.
085300*SUB-STEP 1 OF 3.
085400     PERFORM 305-COUNT-VALID-STUDENTS.
085500*SUB-STEP 2 OF 3.
085600     PERFORM 310-DECIDE-GRADING-METHOD.
085700     IF WS-FIXED-GRADING
085800         PERFORM 320-APPLY-FIXED-GRADING
085900     ELSE
086000         PERFORM 330-APPLY-RELATIVE-GRADING
086100     END-IF.
086200     PERFORM 340-ASSIGN-GRADE-POINTS-TO-ALL.
086300*COMMON EXIT FOR THE 300 RANGE.
086400 300-EXIT.
086500     EXIT.
086600
086700*VALID STUDENT = NON-BLANK REGISTER NUMBER AND MARK PRESENT.
086800 305-COUNT-VALID-STUDENTS.
086900     MOVE ZERO TO WS-STU-VALID-COUNT.
087000     PERFORM 306-COUNT-ONE-IF-VALID
087100             VARYING WS-SUB-I FROM 1 BY 1
087200             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
087300
087400*A VALID STUDENT FOR GRADING-METHOD SELECTION NEEDS BOTH A
087500*REGISTER NUMBER AND A PRESENT MARK.
087600 306-COUNT-ONE-IF-VALID.
087700     IF GRD-ROSTER-REGISTER-NUMBER (WS-SUB-I) NOT = SPACES
087800             AND GRD-ROSTER-MARK-PRESENT (WS-SUB-I)
087900         ADD 1 TO WS-STU-VALID-COUNT
088000     END-IF.
088100
088200*R1/R2 - SECTIONS OF 30 OR FEWER VALID STUDENTS ARE TOO SMALL
088300*FOR A MEANINGFUL BELL CURVE AND ALWAYS GET FIXED GRADING;
088400*LARGER SECTIONS GET RELATIVE GRADING (SUBJECT TO THE
088500*DEGENERATE-CASE FALLBACK IN PARA 333).
088600 310-DECIDE-GRADING-METHOD.
088700     IF WS-STU-VALID-COUNT > 30
088800         SET WS-RELATIVE-GRADING TO TRUE
088900     ELSE
089000         SET WS-FIXED-GRADING TO TRUE
089100     END-IF.
089200
089300*R1 - FIXED GRADING, ALSO USED AS THE R2 DEGENERATE-CASE
089400*FALLBACK FROM PARA 334.
089500 320-APPLY-FIXED-GRADING.
089600     PERFORM 321-APPLY-FIXED-GRADE-TO-ONE
089700             VARYING WS-SUB-I FROM 1 BY 1
089800             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
089900
090000*R1 FIXED-GRADING CUTOFFS, TESTED HIGH TO LOW SO THE FIRST
090100*RANGE THE MARK FALLS INTO WINS.  A MISSING MARK IS ALWAYS U
090200*REGARDLESS OF ANY STORED ZERO LEFT BY PARA 218.
090300 321-APPLY-FIXED-GRADE-TO-ONE.
090400*NO MARK ON RECORD - ALWAYS A FAIL, NEVER A SCALE LOOKUP.
090500     IF NOT GRD-ROSTER-MARK-PRESENT (WS-SUB-I)
090600         MOVE 'U ' TO GRD-ROSTER-GRADE (WS-SUB-I)
090700     ELSE
090800*BELOW THE FIXED PASS LINE - U REGARDLESS OF THE CURVE.
090900         IF GRD-ROSTER-MARKS (WS-SUB-I) < 50
091000             MOVE 'U ' TO GRD-ROSTER-GRADE (WS-SUB-I)
091100         ELSE
091200*91 AND ABOVE - O.
091300         IF GRD-ROSTER-MARKS (WS-SUB-I) >= 91
091400             MOVE 'O ' TO GRD-ROSTER-GRADE (WS-SUB-I)
091500         ELSE
091600*81 THROUGH 90 - A+.
091700         IF GRD-ROSTER-MARKS (WS-SUB-I) >= 81
091800             MOVE 'A+' TO GRD-ROSTER-GRADE (WS-SUB-I)
091900         ELSE
092000*71 THROUGH 80 - A.
092100         IF GRD-ROSTER-MARKS (WS-SUB-I) >= 71
092200             MOVE 'A ' TO GRD-ROSTER-GRADE (WS-SUB-I)
092300         ELSE
092400*61 THROUGH 70 - B+.
092500         IF GRD-ROSTER-MARKS (WS-SUB-I) >= 61
092600             MOVE 'B+' TO GRD-ROSTER-GRADE (WS-SUB-I)
092700         ELSE
092800*56 THROUGH 60 - B.
092900         IF GRD-ROSTER-MARKS (WS-SUB-I) >= 56
093000             MOVE 'B ' TO GRD-ROSTER-GRADE (WS-SUB-I)
093100         ELSE
093200             MOVE 'C ' TO GRD-ROSTER-GRADE (WS-SUB-I)
093300         END-IF
093400         END-IF
093500         END-IF
093600         END-IF
093700         END-IF
093800         END-IF
093900     END-IF.
094000
094100*R2 - RELATIVE (BELL-CURVE) GRADING.
094200 330-APPLY-RELATIVE-GRADING.
094300     MOVE ZERO TO WS-PASSING-COUNT.
094400     PERFORM 331-COLLECT-ONE-PASSING-MARK
094500             VARYING WS-SUB-I FROM 1 BY 1
094600             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
094700     IF WS-PASSING-COUNT > ZERO
094800         PERFORM 332-INVOKE-STAT-SUBPROGRAM
094900     ELSE
095000         MOVE 'N' TO WS-CUTOFFS-RECORDED-FLAG
095100     END-IF.
095200     PERFORM 333-ASSIGN-ONE-RELATIVE-GRADE
095300             VARYING WS-SUB-I FROM 1 BY 1
095400             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
095500
095600*ONLY PASSING MARKS (>= 50) FEED THE MEAN/STD-DEV USED TO SET
095700*THE BELL-CURVE CUTOFFS (R2) - A FAILING MARK CANNOT PULL THE
095800*CURVE DOWN AND COST A BORDERLINE STUDENT A HIGHER GRADE.
095900 331-COLLECT-ONE-PASSING-MARK.
096000     IF GRD-ROSTER-MARK-PRESENT (WS-SUB-I)
096100             AND GRD-ROSTER-MARKS (WS-SUB-I) >= 50
096200         ADD 1 TO WS-PASSING-COUNT
096300         MOVE GRD-ROSTER-MARKS (WS-SUB-I)
096400             TO WS-PASSING-MARK (WS-PASSING-COUNT)
096500     END-IF.
096600
096700*CALC-GRD-STAT RETURNS THE MEAN, SAMPLE STD DEV AND THE FIVE
096800*CUTOFFS, OR SETS THE DEGENERATE FLAG WHEN THE STD DEV CANNOT
096900*BE COMPUTED (FEWER THAN 2 PASSING MARKS, OR ALL PASSING MARKS
097000*IDENTICAL) - SEE CALC-GRD-STAT PARA 100 ONWARDS.
097100 332-INVOKE-STAT-SUBPROGRAM.
097200     CALL 'CALC-GRD-STAT' USING WS-PASSING-MARKS-TABLE
097300                                 WS-PASSING-COUNT
097400                                 WS-STAT-RESULTS
097500                                 WS-DEGENERATE-FLAG.
097600     IF WS-RELATIVE-IS-DEGENERATE
097700         MOVE 'N' TO WS-CUTOFFS-RECORDED-FLAG
097800     ELSE
097900         MOVE 'Y' TO WS-CUTOFFS-RECORDED-FLAG
098000     END-IF.
098100
098200*R2 - A FAILING OR MISSING MARK NEVER REACHES THE BELL CURVE.
098300*WHEN THE CURVE IS DEGENERATE THE WHOLE SECTION FALLS BACK TO
098400*FIXED GRADING (PARA 321) INSTEAD OF DIVIDING BY A ZERO OR
098500*UNDEFINED STD DEV; OTHERWISE THE FIVE CALCULATED CUTOFFS ARE
098600*TESTED HIGH TO LOW, MATCHING THE ORDER IN PARA 321.
098700 333-ASSIGN-ONE-RELATIVE-GRADE.
098800*NO MARK ON RECORD - ALWAYS A FAIL HERE TOO, CURVE OR NOT.
098900     IF NOT GRD-ROSTER-MARK-PRESENT (WS-SUB-I)
099000         MOVE 'U ' TO GRD-ROSTER-GRADE (WS-SUB-I)
099100     ELSE
099200*BELOW THE FIXED PASS LINE - U, THE CURVE NEVER REACHES HERE.
099300         IF GRD-ROSTER-MARKS (WS-SUB-I) < 50
099400             MOVE 'U ' TO GRD-ROSTER-GRADE (WS-SUB-I)
099500         ELSE
099600*THE CURVE COULD NOT BE COMPUTED FOR THIS SECTION - FALL BACK
099700*TO THE FIXED SCALE RATHER THAN GRADE OFF AN UNDEFINED CUTOFF.
099800         IF WS-RELATIVE-IS-DEGENERATE
099900             PERFORM 321-APPLY-FIXED-GRADE-TO-ONE
100000         ELSE
100100*AT OR ABOVE THE CALCULATED O CUTOFF.
100200         IF GRD-ROSTER-MARKS (WS-SUB-I) >= WS-REL-CUTOFF-O
100300             MOVE 'O ' TO GRD-ROSTER-GRADE (WS-SUB-I)
100400         ELSE
100500*AT OR ABOVE THE CALCULATED A+ CUTOFF.
100600         IF GRD-ROSTER-MARKS (WS-SUB-I) >= WS-REL-CUTOFF-AP
100700             MOVE 'A+' TO GRD-ROSTER-GRADE (WS-SUB-I)
100800         ELSE
100900*AT OR ABOVE THE CALCULATED A CUTOFF.
101000         IF GRD-ROSTER-MARKS (WS-SUB-I) >= WS-REL-CUTOFF-A
101100             MOVE 'A ' TO GRD-ROSTER-GRADE (WS-SUB-I)
101200         ELSE
101300*AT OR ABOVE THE CALCULATED B+ CUTOFF.
101400         IF GRD-ROSTER-MARKS (WS-SUB-I) >= WS-REL-CUTOFF-BP
101500             MOVE 'B+' TO GRD-ROSTER-GRADE (WS-SUB-I)
101600         ELSE
101700*AT OR ABOVE THE CALCULATED B CUTOFF - ANYTHING LOWER IS C.
101800         IF GRD-ROSTER-MARKS (WS-SUB-I) >= WS-REL-CUTOFF-B
101900             MOVE 'B ' TO GRD-ROSTER-GRADE (WS-SUB-I)
102000         ELSE
102100             MOVE 'C ' TO GRD-ROSTER-GRADE (WS-SUB-I)
102200         END-IF
102300         END-IF
102400         END-IF
102500         END-IF
102600         END-IF
102700         END-IF
102800         END-IF
102900     END-IF.
103000
103100*R3 - GRADE POINTS, LOOKED UP FROM THE GRADE-DEFINITION
103200*TABLE BY A LINEAR SCAN, SAME STYLE AS THE SHOP'S OTHER
103300*LOOKUP TABLES.
103400 340-ASSIGN-GRADE-POINTS-TO-ALL.
103500     PERFORM 341-ASSIGN-GRADE-POINTS-TO-ONE
103600             VARYING WS-SUB-I FROM 1 BY 1
103700             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
103800
103900*R3 - GRADE POINTS ARE LOOKED UP FROM THE LETTER ALREADY
104000*ASSIGNED IN PARA 320/330, NOT RECOMPUTED FROM THE MARK.
104100 341-ASSIGN-GRADE-POINTS-TO-ONE.
104200     PERFORM 342-SEARCH-GRADE-TABLE-FOR-LETTER.
104300     IF WS-GRADE-FOUND
104400         MOVE GRD-GRADE-POINTS-DEF (GRD-GRADE-IDX)
104500             TO GRD-ROSTER-GRADE-POINTS (WS-SUB-I)
104600     ELSE
104700         MOVE ZERO TO GRD-ROSTER-GRADE-POINTS (WS-SUB-I)
104800     END-IF.
104900
105000*LINEAR SCAN OF THE SEVEN-ROW GRADE TABLE FOR A LETTER MATCH.
105100 342-SEARCH-GRADE-TABLE-FOR-LETTER.
105200     MOVE 'N' TO WS-GRADE-FOUND-FLAG.
105300     PERFORM 343-TEST-ONE-GRADE-ENTRY
105400             VARYING GRD-GRADE-IDX FROM 1 BY 1
105500             UNTIL GRD-GRADE-IDX > 7 OR WS-GRADE-FOUND.
105600
105700*ONE TABLE ROW PER CALL FROM THE PERFORM ABOVE.
105800 343-TEST-ONE-GRADE-ENTRY.
105900     IF GRD-GRADE-LETTER (GRD-GRADE-IDX) =
106000             GRD-ROSTER-GRADE (WS-SUB-I)
106100         SET WS-GRADE-FOUND TO TRUE
106200     END-IF.
106300
106400*------------------------------------------------------
106500*FIXED GRADING PRINTS THE SAME SEVEN RANGES EVERY RUN (PARA
106600*410); RELATIVE GRADING PRINTS RANGES DERIVED FROM THIS RUN'S
106700*CUTOFFS (PARA 420) UNLESS THE CURVE WAS DEGENERATE, IN WHICH
106800*CASE THE FIXED RANGES ARE PRINTED INSTEAD SO THE REPORT NEVER
106900*SHOWS A RANGE THAT DOES NOT MATCH HOW THE MARKS WERE ACTUALLY
107000*GRADED.
107100*400 - U4: GRADE-RANGE CALCULATION (R4).
107200*------------------------------------------------------
107300 400-BUILD-GRADE-RANGES.
107400     IF WS-FIXED-GRADING
107500         PERFORM 410-BUILD-FIXED-RANGES
107600     ELSE
107700         IF WS-CUTOFFS-WERE-RECORDED
107800             PERFORM 420-BUILD-RELATIVE-RANGES
107900         ELSE
108000             PERFORM 410-BUILD-FIXED-RANGES
108100         END-IF
108200     END-IF.
108300*COMMON EXIT FOR THE 400 RANGE.
108400 400-EXIT.
108500     EXIT.
108600
108700*R4 - UNDER FIXED GRADING THE PRINTED RANGES ARE JUST THE R1
108800*CUTOFFS RESTATED AS TEXT; THEY NEVER MOVE FROM RUN TO RUN.
108900 410-BUILD-FIXED-RANGES.
109000*R1 FIXED RANGES RESTATED AS TEXT, HIGHEST GRADE FIRST -
109100*MUST STAY IN STEP WITH THE CUTOFFS IN PARA 321.
109200     MOVE 91  TO GRD-GRADE-RANGE-LOWER (1).
109300     MOVE 100 TO GRD-GRADE-RANGE-UPPER (1).
109400     MOVE '91 - 100'  TO GRD-GRADE-RANGE-TEXT (1).
109500*A+ RANGE.
109600     MOVE 81  TO GRD-GRADE-RANGE-LOWER (2).
109700     MOVE 90  TO GRD-GRADE-RANGE-UPPER (2).
109800     MOVE '81 - 90'   TO GRD-GRADE-RANGE-TEXT (2).
109900*A RANGE.
110000     MOVE 71  TO GRD-GRADE-RANGE-LOWER (3).
110100     MOVE 80  TO GRD-GRADE-RANGE-UPPER (3).
110200     MOVE '71 - 80'   TO GRD-GRADE-RANGE-TEXT (3).
110300*B+ RANGE.
110400     MOVE 61  TO GRD-GRADE-RANGE-LOWER (4).
110500     MOVE 70  TO GRD-GRADE-RANGE-UPPER (4).
110600     MOVE '61 - 70'   TO GRD-GRADE-RANGE-TEXT (4).
110700*B RANGE.
110800     MOVE 56  TO GRD-GRADE-RANGE-LOWER (5).
110900     MOVE 60  TO GRD-GRADE-RANGE-UPPER (5).
111000     MOVE '56 - 60'   TO GRD-GRADE-RANGE-TEXT (5).
111100*C RANGE - THE LOWEST PASSING RANGE.
111200     MOVE 50  TO GRD-GRADE-RANGE-LOWER (6).
111300     MOVE 55  TO GRD-GRADE-RANGE-UPPER (6).
111400     MOVE '50 - 55'   TO GRD-GRADE-RANGE-TEXT (6).
111500*U RANGE - FIXED AT 0-49 REGARDLESS OF GRADING METHOD.
111600     MOVE ZERO TO GRD-GRADE-RANGE-LOWER (7).
111700     MOVE 49  TO GRD-GRADE-RANGE-UPPER (7).
111800     MOVE 'Below 50'  TO GRD-GRADE-RANGE-TEXT (7).
111900
112000*R4 - UNDER RELATIVE GRADING THE RANGES ARE BUILT DOWNWARD
112100*FROM O THROUGH C, EACH ROW'S UPPER BOUND SET FROM THE ROW
112200*ABOVE SO THE RANGES NEVER OVERLAP OR LEAVE A MARK UNCOVERED;
112300*U'S RANGE IS FIXED AT 0-49 REGARDLESS OF THE CURVE.
112400 420-BUILD-RELATIVE-RANGES.
112500*ROUND FIRST, THEN BUILD THE SEVEN RANGES IN DESCENDING ORDER.
112600     PERFORM 421-ROUND-THE-CUTOFFS.
112700     PERFORM 422-BUILD-RANGE-FOR-O.
112800     PERFORM 423-BUILD-RANGE-FOR-AP.
112900     PERFORM 424-BUILD-RANGE-FOR-A.
113000     PERFORM 425-BUILD-RANGE-FOR-BP.
113100     PERFORM 426-BUILD-RANGE-FOR-B.
113200     PERFORM 427-BUILD-RANGE-FOR-C.
113300     PERFORM 428-BUILD-RANGE-FOR-U.
113400
113500*ROUND HALF AWAY FROM ZERO TO AN INTEGER (R4 ITEM 1, R6).
113600 421-ROUND-THE-CUTOFFS.
113700     COMPUTE WS-O-MIN  ROUNDED = WS-REL-CUTOFF-O.
113800     COMPUTE WS-AP-MIN ROUNDED = WS-REL-CUTOFF-AP.
113900     COMPUTE WS-A-MIN  ROUNDED = WS-REL-CUTOFF-A.
114000     COMPUTE WS-BP-MIN ROUNDED = WS-REL-CUTOFF-BP.
114100     COMPUTE WS-B-MIN  ROUNDED = WS-REL-CUTOFF-B.
114200
114300*O'S LOWER BOUND IS THE ROUNDED O CUTOFF, NEVER BELOW 50 - A
114400*BELL CURVE CANNOT HAND OUT A PASSING GRADE BELOW THE FIXED
114500*PASS MARK.  O HAS NO ROW ABOVE IT SO ITS UPPER BOUND IS 100.
114600 422-BUILD-RANGE-FOR-O.
114700     MOVE 1 TO GRD-GRADE-IDX.
114800*CLAMP - A CALCULATED CUTOFF BELOW THE FIXED PASS LINE CANNOT
114900*LOWER THE ACTUAL LOWER BOUND OF A PASSING RANGE (R4 ITEM 2).
115000     IF WS-O-MIN > 50
115100         MOVE WS-O-MIN TO WS-WORK-LOWER
115200     ELSE
115300         MOVE 50 TO WS-WORK-LOWER
115400     END-IF.
115500     MOVE 100 TO WS-WORK-UPPER.
115600*GUARD AGAINST A CROSSED RANGE (LOWER ABOVE UPPER) WHEN TWO
115700*ADJACENT CUTOFFS LAND VERY CLOSE TOGETHER.
115800     IF WS-WORK-LOWER > WS-WORK-UPPER
115900         MOVE WS-WORK-UPPER TO WS-WORK-LOWER
116000     END-IF.
116100     PERFORM 429-FORMAT-RANGE-TEXT.
116200     MOVE WS-WORK-LOWER TO WS-PREV-LOWER-BOUND.
116300
116400*A+'S UPPER BOUND IS ONE LESS THAN O'S LOWER BOUND (CLAMPED AT
116500*49 SO IT NEVER DIPS BELOW THE FAIL LINE) - SEE 400 BANNER.
116600 423-BUILD-RANGE-FOR-AP.
116700     MOVE 2 TO GRD-GRADE-IDX.
116800*SAME CLAMP AS THE O RANGE ABOVE, FOR A+.
116900     IF WS-AP-MIN > 50
117000         MOVE WS-AP-MIN TO WS-WORK-LOWER
117100     ELSE
117200         MOVE 50 TO WS-WORK-LOWER
117300     END-IF.
117400     COMPUTE WS-WORK-UPPER = WS-PREV-LOWER-BOUND - 1.
117500*AN UPPER BOUND NEVER DROPS BELOW 49 - THAT WOULD ENCROACH ON
117600*THE FIXED U RANGE (0-49).
117700     IF WS-WORK-UPPER < 49
117800         MOVE 49 TO WS-WORK-UPPER
117900     END-IF.
118000     IF WS-WORK-LOWER > WS-WORK-UPPER
118100         MOVE WS-WORK-UPPER TO WS-WORK-LOWER
118200     END-IF.
118300     PERFORM 429-FORMAT-RANGE-TEXT.
118400     MOVE WS-WORK-LOWER TO WS-PREV-LOWER-BOUND.
118500
118600*SAME PATTERN AS A+ ABOVE, ONE ROW FURTHER DOWN THE TABLE.
118700 424-BUILD-RANGE-FOR-A.
118800     MOVE 3 TO GRD-GRADE-IDX.
118900*SAME CLAMP AGAIN, FOR A.
119000     IF WS-A-MIN > 50
119100         MOVE WS-A-MIN TO WS-WORK-LOWER
119200     ELSE
119300         MOVE 50 TO WS-WORK-LOWER
119400     END-IF.
119500     COMPUTE WS-WORK-UPPER = WS-PREV-LOWER-BOUND - 1.
119600     IF WS-WORK-UPPER < 49
119700         MOVE 49 TO WS-WORK-UPPER
119800     END-IF.
119900     IF WS-WORK-LOWER > WS-WORK-UPPER
120000         MOVE WS-WORK-UPPER TO WS-WORK-LOWER
120100     END-IF.
120200     PERFORM 429-FORMAT-RANGE-TEXT.
120300     MOVE WS-WORK-LOWER TO WS-PREV-LOWER-BOUND.
120400
120500*SAME PATTERN AGAIN, FOR B+.
120600 425-BUILD-RANGE-FOR-BP.
120700     MOVE 4 TO GRD-GRADE-IDX.
120800*SAME CLAMP AGAIN, FOR B+.
120900     IF WS-BP-MIN > 50
121000         MOVE WS-BP-MIN TO WS-WORK-LOWER
121100     ELSE
121200         MOVE 50 TO WS-WORK-LOWER
121300     END-IF.
121400     COMPUTE WS-WORK-UPPER = WS-PREV-LOWER-BOUND - 1.
121500     IF WS-WORK-UPPER < 49
121600         MOVE 49 TO WS-WORK-UPPER
121700     END-IF.
121800     IF WS-WORK-LOWER > WS-WORK-UPPER
121900         MOVE WS-WORK-UPPER TO WS-WORK-LOWER
122000     END-IF.
122100     PERFORM 429-FORMAT-RANGE-TEXT.
122200     MOVE WS-WORK-LOWER TO WS-PREV-LOWER-BOUND.
122300
122400*SAME PATTERN AGAIN, FOR B.
122500 426-BUILD-RANGE-FOR-B.
122600     MOVE 5 TO GRD-GRADE-IDX.
122700*SAME CLAMP AGAIN, FOR B.
122800     IF WS-B-MIN > 50
122900         MOVE WS-B-MIN TO WS-WORK-LOWER
123000     ELSE
123100         MOVE 50 TO WS-WORK-LOWER
123200     END-IF.
123300     COMPUTE WS-WORK-UPPER = WS-PREV-LOWER-BOUND - 1.
123400     IF WS-WORK-UPPER < 49
123500         MOVE 49 TO WS-WORK-UPPER
123600     END-IF.
123700     IF WS-WORK-LOWER > WS-WORK-UPPER
123800         MOVE WS-WORK-UPPER TO WS-WORK-LOWER
123900     END-IF.
124000     PERFORM 429-FORMAT-RANGE-TEXT.
124100     MOVE WS-WORK-LOWER TO WS-PREV-LOWER-BOUND.
124200
124300*C'S LOWER BOUND IS ALWAYS 50 (R4 ITEM 3).
124400 427-BUILD-RANGE-FOR-C.
124500     MOVE 6 TO GRD-GRADE-IDX.
124600     MOVE 50 TO WS-WORK-LOWER.
124700     COMPUTE WS-WORK-UPPER = WS-PREV-LOWER-BOUND - 1.
124800     IF WS-WORK-UPPER < 49
124900         MOVE 49 TO WS-WORK-UPPER
125000     END-IF.
125100     IF WS-WORK-LOWER > WS-WORK-UPPER
125200         MOVE WS-WORK-UPPER TO WS-WORK-LOWER
125300     END-IF.
125400     PERFORM 429-FORMAT-RANGE-TEXT.
125500
125600*U'S RANGE IS ALWAYS 0-49 UNDER EITHER GRADING METHOD - A
125700*CURVE NEVER RAISES OR LOWERS THE FAIL LINE (R4 ITEM 4).
125800 428-BUILD-RANGE-FOR-U.
125900     MOVE ZERO TO GRD-GRADE-RANGE-LOWER (7).
126000     MOVE 49   TO GRD-GRADE-RANGE-UPPER (7).
126100     MOVE 'Below 50' TO GRD-GRADE-RANGE-TEXT (7).
126200
126300*BUILDS "<LOWER> - <UPPER>" FOR THE CURRENT GRD-GRADE-IDX.
126400 429-FORMAT-RANGE-TEXT.
126500     MOVE WS-WORK-LOWER TO GRD-GRADE-RANGE-LOWER (GRD-GRADE-IDX).
126600     MOVE WS-WORK-UPPER TO GRD-GRADE-RANGE-UPPER (GRD-GRADE-IDX).
126700     MOVE WS-WORK-LOWER TO WS-RANGE-TEXT-NUM-1.
126800     MOVE WS-WORK-UPPER TO WS-RANGE-TEXT-NUM-2.
126900     MOVE WS-RANGE-TEXT-BUILD-AREA
127000         TO GRD-GRADE-RANGE-TEXT (GRD-GRADE-IDX).
127100
127200*------------------------------------------------------
127300*PARA 510 COMPUTES THE VALID COUNT, MEAN, MAX AND MIN ACROSS
127400*THE WHOLE ROSTER; 520 COUNTS HOW MANY STUDENTS LANDED IN EACH
127500*OF THE SEVEN GRADE ROWS FOR THE SUMMARY TABLE.
127600*500 - U5: SUMMARY STATISTICS.
127700*------------------------------------------------------
127800 500-COMPUTE-SUMMARY-STATISTICS.
127900*SUB-STEP 1 OF 2.
128000     PERFORM 510-COMPUTE-VALID-COUNT-MEAN-MAX-MIN.
128100*SUB-STEP 2 OF 2.
128200     PERFORM 520-COMPUTE-PER-GRADE-COUNTS.
128300*COMMON EXIT FOR THE 500 RANGE.
128400 500-EXIT.
128500     EXIT.
128600
128700*U5 - MIN STARTS AT 999.99 SO THE FIRST VALID MARK ALWAYS
128800*REPLACES IT; WITH NO VALID STUDENTS THE MEAN, MAX AND MIN ARE
128900*ALL FORCED TO ZERO RATHER THAN LEFT AT THE SENTINEL VALUE.
129000 510-COMPUTE-VALID-COUNT-MEAN-MAX-MIN.
129100     MOVE ZERO TO WS-SUM-OF-MARKS.
129200     MOVE ZERO TO WS-MAX-MARK.
129300     MOVE 999.99 TO WS-MIN-MARK.
129400     PERFORM 511-ACCUMULATE-ONE-MARK
129500             VARYING WS-SUB-I FROM 1 BY 1
129600             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
129700     IF WS-STU-VALID-COUNT > ZERO
129800         COMPUTE WS-MEAN-OF-MARKS ROUNDED =
129900             WS-SUM-OF-MARKS / WS-STU-VALID-COUNT
130000         COMPUTE WS-MEAN-OF-MARKS-2DP ROUNDED =
130100             WS-SUM-OF-MARKS / WS-STU-VALID-COUNT
130200     ELSE
130300         MOVE ZERO TO WS-MEAN-OF-MARKS
130400         MOVE ZERO TO WS-MEAN-OF-MARKS-2DP
130500         MOVE ZERO TO WS-MIN-MARK
130600     END-IF.
130700
130800*ONE ROSTER ROW PER CALL - SKIPPED IF THE ROW IS BLANK OR THE
130900*MARK IS MISSING, SO NEITHER PULLS DOWN THE MEAN OR THE MIN.
131000 511-ACCUMULATE-ONE-MARK.
131100     IF GRD-ROSTER-REGISTER-NUMBER (WS-SUB-I) NOT = SPACES
131200             AND GRD-ROSTER-MARK-PRESENT (WS-SUB-I)
131300         ADD GRD-ROSTER-MARKS (WS-SUB-I) TO WS-SUM-OF-MARKS
131400         IF GRD-ROSTER-MARKS (WS-SUB-I) > WS-MAX-MARK
131500             MOVE GRD-ROSTER-MARKS (WS-SUB-I) TO WS-MAX-MARK
131600         END-IF
131700         IF GRD-ROSTER-MARKS (WS-SUB-I) < WS-MIN-MARK
131800             MOVE GRD-ROSTER-MARKS (WS-SUB-I) TO WS-MIN-MARK
131900         END-IF
132000     END-IF.
132100
132200*PER-GRADE COUNTS COVER EVERY ROW WITH A REGISTER NUMBER,
132300*NOT JUST THOSE WITH A PRESENT MARK - A MISSING MARK IS
132400*STILL GRADED U AND STILL COUNTED IN THE U ROW.
132500 520-COMPUTE-PER-GRADE-COUNTS.
132600     PERFORM 521-COUNT-ONE-STUDENTS-GRADE
132700             VARYING WS-SUB-I FROM 1 BY 1
132800             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
132900
133000*ONE ROSTER ROW PER CALL, COUNTED INTO ITS MATCHING GRADE ROW
133100*FOR THE SUMMARY TABLE PRINTED IN PARA 730.
133200 521-COUNT-ONE-STUDENTS-GRADE.
133300     IF GRD-ROSTER-REGISTER-NUMBER (WS-SUB-I) NOT = SPACES
133400         MOVE 'N' TO WS-GRADE-FOUND-FLAG
133500         PERFORM 522-TEST-ONE-GRADE-ENTRY-FOR-COUNT
133600                 VARYING GRD-GRADE-IDX FROM 1 BY 1
133700                 UNTIL GRD-GRADE-IDX > 7 OR WS-GRADE-FOUND
133800         IF WS-GRADE-FOUND
133900             ADD 1 TO GRD-GRADE-COUNT (GRD-GRADE-IDX)
134000         END-IF
134100     END-IF.
134200
134300*ONE TABLE ROW PER CALL FROM THE PERFORM ABOVE.
134400 522-TEST-ONE-GRADE-ENTRY-FOR-COUNT.
134500     IF GRD-GRADE-LETTER (GRD-GRADE-IDX) =
134600             GRD-ROSTER-GRADE (WS-SUB-I)
134700         SET WS-GRADE-FOUND TO TRUE
134800     END-IF.
134900
135000*------------------------------------------------------
135100*ONE OUTPUT RECORD PER ROSTER ROW, CARRYING THE ORIGINAL
135200*REGISTER NUMBER, NAME AND MARK ALONGSIDE THE GRADE AND GRADE
135300*POINTS THIS RUN ASSIGNED.
135400*600 - U6: GRADED DETAIL FILE (WITH GRADE POINTS).
135500*------------------------------------------------------
135600 600-WRITE-GRADED-DETAIL-FILE.
135700     PERFORM 601-WRITE-ONE-DETAIL-RECORD
135800             VARYING WS-SUB-I FROM 1 BY 1
135900             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
136000*COMMON EXIT FOR THE 600 RANGE.
136100 600-EXIT.
136200     EXIT.
136300
136400*U6 - ONE GRADED-FILE RECORD PER ROSTER ROW, CARRYING THE
136500*FINAL LETTER GRADE AND GRADE POINTS ALONGSIDE THE ORIGINAL
136600*MARK (BLANKED, NOT ZEROED, WHEN THE MARK IS MISSING - CR-140).
136700 601-WRITE-ONE-DETAIL-RECORD.
136800*THE GRADED-DETAIL FILE CARRIES THE SAME MISSING-MARK CONVENTION
136900*AS THE PRINTED ROSTER (PARA 721) - SPACES, NOT ZERO.
137000     MOVE GRD-ROSTER-REGISTER-NUMBER (WS-SUB-I)
137100         TO GRD-OUT-REGISTER-NUMBER.
137200     MOVE GRD-ROSTER-STUDENT-NAME (WS-SUB-I)
137300         TO GRD-OUT-STUDENT-NAME.
137400     IF GRD-ROSTER-MARK-PRESENT (WS-SUB-I)
137500         MOVE GRD-ROSTER-MARKS (WS-SUB-I) TO GRD-OUT-MARKS
137600     ELSE
137700         MOVE SPACES TO GRD-OUT-MARKS
137800     END-IF.
137900*GRADE AND GRADE POINTS WERE BOTH SET EARLIER (PARAS 320/330,
138000*340) - WRITTEN HERE, NOT RECOMPUTED.
138100     MOVE GRD-ROSTER-GRADE (WS-SUB-I) TO GRD-OUT-GRADE.
138200     MOVE GRD-ROSTER-GRADE-POINTS (WS-SUB-I)
138300         TO GRD-OUT-GRADE-POINTS.
138400     WRITE GRD-OUT-RECORD.
138500     ADD 1 TO WS-GRD-WRITE-COUNT.
138600
138700*------------------------------------------------------
138800*PARA 710 PRINTS THE TITLE AND COURSE BLOCK; 720 THE FULL
138900*ROSTER WITH GRADES; 730 THE PER-GRADE SUMMARY TABLE; 740 THE
139000*VALID COUNT, AVERAGE, MAX AND MIN FOOTER LINE.
139100*700 - U6: THE FORMATTED GRADE FIXING REPORT.
139200*------------------------------------------------------
139300 700-WRITE-REPORT.
139400*SUB-STEP 1 OF 4.
139500     PERFORM 710-WRITE-REPORT-HEADER.
139600*SUB-STEP 2 OF 4.
139700     PERFORM 720-WRITE-REPORT-ROSTER.
139800*SUB-STEP 3 OF 4.
139900     PERFORM 730-WRITE-REPORT-SUMMARY.
140000*SUB-STEP 4 OF 4.
140100     PERFORM 740-WRITE-REPORT-STATISTICS.
140200*COMMON EXIT FOR THE 700 RANGE.
140300 700-EXIT.
140400     EXIT.
140500
140600*U6 - TITLE AND COURSE-IDENTIFICATION BLOCK, ONE PER RUN.
140700 710-WRITE-REPORT-HEADER.
140800*COPY THE FOUR CONTROL-RECORD FIELDS INTO THE REPORT AREAS.
140900     MOVE GRD-CTL-ACADEMIC-YEAR  TO WS-RPT-ACADEMIC-YEAR.
141000     MOVE GRD-CTL-SUBJECT-CODE   TO WS-RPT-SUBJECT-CODE.
141100     MOVE GRD-CTL-SUBJECT-NAME   TO WS-RPT-SUBJECT-NAME.
141200     MOVE GRD-CTL-EXPECTED-TOTAL TO WS-RPT-TOTAL-STUDENTS.
141300     MOVE WS-RUN-DATE-DISPLAY    TO WS-RPT-RUN-DATE.
141400*THREE-LINE REPORT TITLE, FOLLOWED BY THE COURSE/YEAR BLOCK
141500*ALREADY BUILT IN WORKING-STORAGE.
141600     WRITE RPT-PRINT-LINE FROM WS-RPT-TITLE-1.
141700     WRITE RPT-PRINT-LINE FROM WS-RPT-TITLE-2.
141800     WRITE RPT-PRINT-LINE FROM WS-RPT-TITLE-3.
141900     WRITE RPT-PRINT-LINE FROM WS-RPT-COURSE-LINE-1.
142000     WRITE RPT-PRINT-LINE FROM WS-RPT-COURSE-LINE-2.
142100     WRITE RPT-PRINT-LINE FROM WS-RPT-COURSE-LINE-3.
142200     WRITE RPT-PRINT-LINE FROM WS-RPT-COURSE-LINE-4.
142300*CLOSES THE HEADER BLOCK WITH THE RUN DATE LINE BUILT AT 140 -
142400*GET-RUN-DATE CONVERTED SYSTEM DATE TO MONTH-NAME FORM.
142500     WRITE RPT-PRINT-LINE FROM WS-RPT-GENERATED-LINE.
142600
142700*PRINTS THE COLUMN HEADING ONCE, THEN ONE LINE PER STUDENT IN
142800*ROSTER ORDER - SEE PARA 721.
142900 720-WRITE-REPORT-ROSTER.
143000     WRITE RPT-PRINT-LINE FROM WS-RPT-ROSTER-HEADING.
143100     PERFORM 721-WRITE-ONE-ROSTER-LINE
143200             VARYING WS-SUB-I FROM 1 BY 1
143300             UNTIL WS-SUB-I > GRD-ROSTER-COUNT.
143400
143500*ONE PRINTED ROSTER LINE PER STUDENT, IN THE SAME ORDER THE
143600*ROSTER WAS READ - NOT RESEQUENCED BY GRADE OR MARK.
143700 721-WRITE-ONE-ROSTER-LINE.
143800*REGISTER NUMBER AND NAME ARE CARRIED STRAIGHT ACROSS.
143900     MOVE GRD-ROSTER-REGISTER-NUMBER (WS-SUB-I)
144000         TO WS-RPT-DET-REGISTER-NUMBER.
144100     MOVE GRD-ROSTER-STUDENT-NAME (WS-SUB-I)
144200         TO WS-RPT-DET-STUDENT-NAME.
144300*A MISSING MARK PRINTS BLANK RATHER THAN A MISLEADING ZERO.
144400     IF GRD-ROSTER-MARK-PRESENT (WS-SUB-I)
144500         MOVE GRD-ROSTER-MARKS (WS-SUB-I) TO WS-RPT-DET-MARKS
144600     ELSE
144700         MOVE SPACES TO WS-RPT-DET-MARKS
144800     END-IF.
144900*GRADE LETTER WAS ASSIGNED BACK AT 320/330 - NOTHING IS
145000*RECOMPUTED HERE, THE PARAGRAPH ONLY FORMATS FOR PRINT.
145100     MOVE GRD-ROSTER-GRADE (WS-SUB-I) TO WS-RPT-DET-GRADE.
145200     WRITE RPT-PRINT-LINE FROM WS-RPT-ROSTER-DETAIL-LINE.
145300
145400*U6 - THE SUMMARY TITLE NAMES WHICHEVER GRADING METHOD WAS
145500*ACTUALLY USED FOR THIS RUN SO THE READER IS NOT LEFT GUESSING
145600*WHETHER THE PRINTED RANGES ARE FIXED OR CURVE-DERIVED.
145700 730-WRITE-REPORT-SUMMARY.
145800     IF WS-FIXED-GRADING
145900         MOVE 'Grading Summary (Fixed Grading)'
146000             TO WS-RPT-SUMMARY-TITLE
146100     ELSE
146200         MOVE 'Grading Summary (Relative Grading)'
146300             TO WS-RPT-SUMMARY-TITLE
146400     END-IF.
146500     WRITE RPT-PRINT-LINE FROM WS-RPT-SUMMARY-TITLE.
146600     WRITE RPT-PRINT-LINE FROM WS-RPT-SUMMARY-HEADING.
146700     PERFORM 731-WRITE-ONE-SUMMARY-LINE
146800             VARYING GRD-GRADE-IDX FROM 1 BY 1
146900             UNTIL GRD-GRADE-IDX > 7.
147000
147100*ONE SUMMARY LINE PER GRADE ROW, O THROUGH U, IN TABLE ORDER.
147200 731-WRITE-ONE-SUMMARY-LINE.
147300*LETTER, RANGE TEXT AND COUNT ARE ALL ALREADY SITTING IN THE
147400*GRADE-TABLE ROW - THIS PARAGRAPH ONLY MOVES THEM TO PRINT.
147500     MOVE GRD-GRADE-LETTER (GRD-GRADE-IDX) TO WS-RPT-SUM-GRADE.
147600     MOVE GRD-GRADE-RANGE-TEXT (GRD-GRADE-IDX)
147700         TO WS-RPT-SUM-RANGE.
147800     MOVE GRD-GRADE-COUNT (GRD-GRADE-IDX) TO WS-RPT-SUM-COUNT.
147900     WRITE RPT-PRINT-LINE FROM WS-RPT-SUMMARY-DETAIL-LINE.
148000
148100*U5/U6 - THE AVERAGE PRINTED HERE IS ROUNDED DIRECTLY TO 2
148200*DECIMALS (WS-MEAN-OF-MARKS-2DP), NOT TRUNCATED FROM THE 4-
148300*DECIMAL FIELD USED INTERNALLY FOR THE BELL-CURVE MATH (R6).
148400 740-WRITE-REPORT-STATISTICS.
148500*LINE 1 CARRIES ONLY THE VALID-MARK COUNT FROM 510.
148600     MOVE WS-STU-VALID-COUNT TO WS-RPT-STATS-COUNT.
148700     WRITE RPT-PRINT-LINE FROM WS-RPT-STATS-LINE-1.
148800*LINE 2 CARRIES THE ROUNDED AVERAGE AND THE HIGH/LOW MARKS -
148900*ALL THREE WERE ACCUMULATED BY 510/511, NOT RECOMPUTED HERE.
149000     MOVE WS-MEAN-OF-MARKS-2DP TO WS-RPT-STATS-AVG.
149100     MOVE WS-MAX-MARK      TO WS-RPT-STATS-MAX.
149200     MOVE WS-MIN-MARK      TO WS-RPT-STATS-MIN.
149300     WRITE RPT-PRINT-LINE FROM WS-RPT-STATS-LINE-2.
149400
149500*------------------------------------------------------
149600*NORMAL TERMINATION ONLY - THE FATAL PATH AT 990 CLOSES THE
149700*FILES ITSELF AND NEVER REACHES THIS SECTION.
149800*800 - CLOSE DOWN THE RUN.
149900*------------------------------------------------------
150000 800-TERMINATE-RUN.
150100*SUB-STEP 1 OF 2.
150200     PERFORM 810-CLOSE-FILES.
150300*SUB-STEP 2 OF 2.
150400     PERFORM 820-DISPLAY-RUN-COUNTERS.
150500*COMMON EXIT FOR THE 800 RANGE.
150600 800-EXIT.
150700     EXIT.
150800
150900*CLOSES ALL FOUR FILES REGARDLESS OF WHICH EXIT PATH GOT HERE -
151000*NORMAL COMPLETION OR THE FATAL-ERROR EXIT.
151100 810-CLOSE-FILES.
151200     CLOSE CONTROL-FILE
151300           STUDENT-FILE
151400           GRADED-FILE
151500           REPORT-FILE.
151600
151700*OPERATOR-VISIBLE RUN SUMMARY - NOT PART OF THE PRINTED REPORT,
151800*JUST THE CONSOLE LOG FOR THE NIGHT-SHIFT OPERATOR TO CONFIRM
151900*THE RUN PROCESSED THE EXPECTED VOLUME.
152000 820-DISPLAY-RUN-COUNTERS.
152100     DISPLAY 'GRD-FIX-RUN: STUDENTS READ          = '
152200         WS-STU-READ-COUNT.
152300     DISPLAY 'GRD-FIX-RUN: VALID STUDENTS         = '
152400         WS-STU-VALID-COUNT.
152500     DISPLAY 'GRD-FIX-RUN: DETAIL RECORDS WRITTEN = '
152600         WS-GRD-WRITE-COUNT.
152700     DISPLAY 'GRD-FIX-RUN: RUN COMPLETED NORMALLY'.
152800
152900 END PROGRAM GRD-FIX-RUN.
